      ******************************************************************00010000
      * INVENTORY MANAGEMENT BATCH                                    * 00020000
      * REJECT-RECORD WORK AREA                                       * 00030000
      *                                                                *00040000
      * USED BY P1210-VALIDATE-PRODUCT AND P2030-VALIDATE-ORDER TO    * 00050000
      * BUILD THE "RECORD REJECTED" TRACE LINE WRITTEN TO SYSOUT WHEN * 00060000
      * A MASTER OR TRANSACTION RECORD FAILS EDIT.  REJECTS ARE       * 00070000
      * COUNTED BUT DO NOT STOP THE RUN.                               *00080000
      ******************************************************************00090000
                                                                        00100000
       01  WS-PDAI-REJECT-01.                                           00110000
           05  FILLER             PIC X(01)       VALUE SPACES.         00120000
           05  FILLER             PIC X(09)       VALUE 'REJECTED:'.    00130000
           05  FILLER             PIC X(01)       VALUE SPACES.         00140000
           05  WPRJ-FILE-ID       PIC X(08)       VALUE SPACES.         00150000
           05  FILLER             PIC X(14)      VALUE ', PARAGRAPH = '.00160000
           05  WPRJ-PARAGRAPH     PIC X(10)       VALUE SPACES.         00170000
           05  FILLER             PIC X(38)       VALUE SPACES.         00180000
                                                                        00190000
       01  WS-PDAI-REJECT-02.                                           00200000
           05  FILLER             PIC X(08)       VALUE SPACES.         00210000
           05  FILLER             PIC X(08)       VALUE 'REASON: '.     00220000
           05  WPRJ-REASON        PIC X(45)       VALUE SPACES.         00230000
           05  FILLER             PIC X(03)       VALUE SPACES.         00240000
                                                                        00250000
       01  WS-PDAI-REJECT-03.                                           00260000
           05  FILLER             PIC X(08)       VALUE SPACES.         00270000
           05  FILLER             PIC X(07)       VALUE 'KEY = '.       00280000
           05  WPRJ-KEY           PIC X(16)       VALUE SPACES.         00290000
           05  FILLER             PIC X(33)       VALUE SPACES.         00300000
