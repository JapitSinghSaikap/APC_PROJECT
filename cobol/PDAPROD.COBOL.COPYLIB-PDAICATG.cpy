      ******************************************************************00010000
      * INVENTORY MANAGEMENT BATCH                                    * 00020000
      *                                                                *00030000
      * RUNTIME ACCUMULATOR TABLES FOR THE CATEGORY AND WAREHOUSE     * 00040000
      * ANALYTICS BUILT BY PARAGRAPHS P3000/P5000/P6300/P6600 IN      * 00050000
      * PDAIB01.  UNLIKE A MASTER-DATA TABLE THESE ARE NOT LOADED     * 00060000
      * FROM A FILE -- THEY ARE BUILT UP AS PRODUCTS ARE ENCOUNTERED, * 00070000
      * CATEGORIES IN FIRST-ENCOUNTERED ORDER, WAREHOUSES IN THE SAME * 00080000
      * SEQUENCE AS THE WAREHOUSE MASTER TABLE.                       * 00090000
      ******************************************************************00100000
                                                                        00110000
       77  PDAI-CATEGORY-MAX            PIC S9(05) VALUE +50  COMP-3.   00120000
       77  PDAI-WHSE-ACCUM-MAX          PIC S9(05) VALUE +500 COMP-3.   00130000
                                                                        00140000
       01  PDAI-CATEGORY-TABLE.                                         00150000
           05  PDAI-CAT-COUNT           PIC S9(05) VALUE ZERO COMP-3.   00160000
           05  PDAI-CAT-ENTRY OCCURS 50 TIMES.                          00170000
               10  PDAI-CAT-NAME        PIC X(12)      VALUE SPACES.    00180000
               10  PDAI-CAT-PRODUCTS    PIC 9(07)      VALUE ZERO       00190000
                                                        COMP-3.         00200000
               10  PDAI-CAT-VALUE       PIC S9(13)V99  VALUE ZERO       00210000
                                                        COMP-3.         00220000
                                                                        00230000
      ***                                                               00240000
      ***  PARALLEL TO THE WAREHOUSE MASTER TABLE -- SAME SUBSCRIPT,    00250000
      ***  SAME ORDER, BUILT WHEN PDAI-WHSE-TABLE IS LOADED.            00260000
      ***                                                               00270000
       01  PDAI-WHSE-ACCUM-TABLE.                                       00280000
           05  PDAI-WAC-ENTRY OCCURS 500 TIMES.                         00290000
               10  PDAI-WAC-PRODUCTS    PIC 9(07)      VALUE ZERO       00300000
                                                        COMP-3.         00310000
               10  PDAI-WAC-LOW-STOCK   PIC 9(07)      VALUE ZERO       00320000
                                                        COMP-3.         00330000
               10  PDAI-WAC-VALUE       PIC S9(13)V99  VALUE ZERO       00340000
                                                        COMP-3.         00350000
               10  PDAI-WAC-PERCENT     PIC S9(03)V99  VALUE ZERO       00360000
                                                        COMP-3.         00370000
