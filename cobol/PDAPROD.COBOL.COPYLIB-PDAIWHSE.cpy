      ******************************************************************00010000
      * WAREHOUSE MASTER RECORD -- LINE SEQUENTIAL                    * 00020000
      *                                                                *00030000
      * ONE ENTRY PER WAREHOUSE.  KEYED ON PDAI-WH-ID, LOADED         * 00040000
      * ASCENDING BY PDAI-WH-ID INTO THE IN-MEMORY WAREHOUSE TABLE BY * 00050000
      * PARAGRAPH P1000-LOAD-WAREHOUSES IN PDAIB01.  THE PARALLEL     * 00060000
      * ACCUMULATOR FIELDS CARRIED FOR EACH WAREHOUSE ENTRY (PRODUCT  * 00070000
      * COUNT, LOW-STOCK COUNT, INVENTORY VALUE) LIVE IN PDAICATG,    * 00080000
      * NOT HERE -- THIS COPYBOOK IS THE MASTER RECORD SHAPE ONLY.    * 00090000
      ******************************************************************00100000
       01  PDAI-WHSE-RECORD.                                            00110000
           05  PDAI-WH-ID                  PIC 9(04).                   00120000
           05  FILLER REDEFINES PDAI-WH-ID PIC X(04).                   00130000
           05  PDAI-WH-NAME                PIC X(30).                   00140000
           05  PDAI-WH-LOCATION            PIC X(30).                   00150000
