       IDENTIFICATION DIVISION.                                         00010000
       PROGRAM-ID.    PDAIB01.                                          00020000
       AUTHOR.        D STRATTON.                                       00030000
       INSTALLATION.  COMPUWARE CORPORATION.                            00040000
       DATE-WRITTEN.  09/05/89.                                         00050000
       DATE-COMPILED.                                                   00060000
       SECURITY.      PDA PRODUCTION - AUTHORIZED PERSONNEL ONLY.       00070000
      *                                                                 00080000
      ***************************************************************** 00090000
      *                 PRODUCT DEMONSTRATION APPLICATION (PDA)       * 00100000
      *                       COMPUWARE CORPORATION                   * 00110000
      *                                                               * 00120000
      * PROGRAM :   PDAIB01                                           * 00130000
      * TRANS   :   N/A                                               * 00140000
      * MAPSET  :   N/A                                               * 00150000
      *                                                               * 00160000
      * FUNCTION:   NIGHTLY INVENTORY MANAGEMENT BATCH RUN.  LOADS    * 00170000
      *             THE WAREHOUSE, SUPPLIER AND PRODUCT MASTERS INTO  * 00180000
      *             MEMORY, PROCESSES THE ORDER/ORDER-ITEM TRANSACTION* 00190000
      *             FILES AGAINST STOCK, RUNS THE STOCK, SUPPLIER AND * 00200000
      *             WAREHOUSE ANALYTICS, AND PRINTS THE INVENTORY     * 00210000
      *             MANAGEMENT BATCH REPORT.  WRITES THE UPDATED      * 00220000
      *             PRODUCT MASTER AND THE PROCESSED ORDER FILE.      * 00230000
      *                                                               * 00240000
      * FILES   :   WAREHOUSE MASTER      - LINE SEQL     (INPUT)     * 00250000
      *             SUPPLIER MASTER        - LINE SEQL     (INPUT)     *00260000
      *             PRODUCT MASTER         - LINE SEQL     (INPUT)     *00270000
      *             ORDER TRANSACTIONS     - LINE SEQL     (INPUT)     *00280000
      *             ORDER-ITEM TRANSACTIONS- LINE SEQL     (INPUT)     *00290000
      *             PRODUCT MASTER (UPD)    - LINE SEQL     (OUTPUT)   *00300000
      *             ORDER  (PROCESSED)      - LINE SEQL     (OUTPUT)   *00310000
      *             INVENTORY BATCH REPORT  - PRINT         (OUTPUT)   *00320000
      *                                                               * 00330000
      * TRANSACTIONS GENERATED: N/A                                   * 00340000
      *                                                               * 00350000
      * PFKEYS  :   N/A                                               * 00360000
      *                                                               * 00370000
      * CALLS    :  PDAIS01 (DELAYED-ORDER DATE TEST)                 * 00380000
      *                                                               * 00390000
      ***************************************************************** 00400000
      *             PROGRAM CHANGE LOG                                * 00410000
      *             -------------------                               * 00420000
      *                                                               * 00430000
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00440000
      *  --------   --------------------  --------------------------  * 00450000
      *  09/05/89   D STRATTON            INITIAL VERSION.  REPLACES  * 00460000
      *                                   THE OLD PDA015/PDAB04 ONLINE* 00470000
      *                                   ORDER-ENTRY + VSAM PENDING- * 00480000
      *                                   ORDER REPORT WITH A SINGLE  * 00490000
      *                                   NIGHTLY BATCH RUN AGAINST   * 00500000
      *                                   FLAT TRANSACTION FILES.     * 00510000
      *  02/11/90   D STRATTON             REQ 2001 - ADDED SUPPLIER  * 00520000
      *                                   AND WAREHOUSE ANALYTICS     * 00530000
      *                                   SECTIONS TO THE REPORT.     * 00540000
      *  07/23/91   R TILLMAN             REQ 2240 - PULLED THE       * 00550000
      *                                   DELAYED-ORDER DATE COMPARE  * 00560000
      *                                   OUT TO A CALLED SUBROUTINE  * 00570000
      *                                   (PDAIS01) SO IT CAN BE UNIT * 00580000
      *                                   TESTED ALONE.                *00590000
      *  11/02/91   R TILLMAN             REQ 4471 - SEE PDAIS01.      *00600000
      *  04/14/93   C NUNEZ                REQ 2903 - ALL-OR-NOTHING  * 00610000
      *                                   STOCK CHECK ON SALE ORDERS  * 00620000
      *                                   BEING CONFIRMED.  A SHORT   * 00630000
      *                                   ITEM NOW REJECTS THE WHOLE  * 00640000
      *                                   ORDER, NOT JUST THE LINE.   * 00650000
      *  08/19/98   C NUNEZ                Y2K - RUN-DATE AND ALL     * 00660000
      *                                   MASTER/TRANSACTION DATE     * 00670000
      *                                   FIELDS ARE FULL CCYYMMDD.   * 00680000
      *                                   NO WINDOWING LOGIC WAS      * 00690000
      *                                   PRESENT TO REMOVE.  VERIFIED* 00700000
      *                                   AGAINST THE Y2K TEST PLAN.  * 00710000
      *  05/02/03   J KRUPA                REQ 5528 - SEE PDAIS01.    * 00720000
      *  01/09/06   J KRUPA                REQ 6114 - RELIABLE-       * 00730000
      *                                   SUPPLIER COUNT ADDED TO THE * 00740000
      *                                   SUPPLIER ANALYSIS SECTION.  * 00750000
      *  03/30/09   M OKAFOR               REQ 6690 - WAREHOUSE       * 00760000
      *                                   UTILIZATION PERCENTAGE      * 00770000
      *                                   ADDED, ROUNDED TO 2 DPS.    * 00780000
      *  06/14/12   M OKAFOR               REQ 7702 - ADD THE NAME-   * 00790000
      *                                   UNIQUENESS EDIT ON WAREHOUSE* 00800000
      *                                   LOAD AND THE NAME/EMAIL     * 00810000
      *                                   UNIQUENESS EDIT ON SUPPLIER * 00820000
      *                                   LOAD.  DUPLICATES ARE       * 00830000
      *                                   DROPPED, TRACED TO SYSOUT,  * 00840000
      *                                   AND NOW RAISE AN ALERT LINE * 00850000
      *                                   JUST LIKE ANY OTHER REJECT. * 00860000
      *                                   ALSO GIVE REJECTED PRODUCT  * 00870000
      *                                   MASTER RECORDS AN ALERT     * 00880000
      *                                   LINE -- THEY WERE TRACED TO * 00890000
      *                                   SYSOUT ONLY AND NEVER        *00900000
      *                                   SHOWED UP ON THE REPORT.    * 00910000
      *                                                               * 00920000
      ***************************************************************** 00930000
           EJECT                                                        00940000
       ENVIRONMENT DIVISION.                                            00950000
       CONFIGURATION SECTION.                                           00960000
       SPECIAL-NAMES.                                                   00970000
           C01 IS TOP-OF-FORM.                                          00980000
       INPUT-OUTPUT SECTION.                                            00990000
       FILE-CONTROL.                                                    01000000
           SELECT WAREHOUSE-IN         ASSIGN TO WHSEIN                 01010000
                                       ORGANIZATION IS LINE SEQUENTIAL  01020000
                                       FILE STATUS IS WS-WHSEIN-STATUS. 01030000
           SELECT SUPPLIER-IN          ASSIGN TO SUPPIN                 01040000
                                       ORGANIZATION IS LINE SEQUENTIAL  01050000
                                       FILE STATUS IS WS-SUPPIN-STATUS. 01060000
           SELECT PRODUCT-IN           ASSIGN TO PRODIN                 01070000
                                       ORGANIZATION IS LINE SEQUENTIAL  01080000
                                       FILE STATUS IS WS-PRODIN-STATUS. 01090000
           SELECT ORDER-IN             ASSIGN TO ORDRIN                 01100000
                                       ORGANIZATION IS LINE SEQUENTIAL  01110000
                                       FILE STATUS IS WS-ORDRIN-STATUS. 01120000
           SELECT ITEM-IN              ASSIGN TO ITEMIN                 01130000
                                       ORGANIZATION IS LINE SEQUENTIAL  01140000
                                       FILE STATUS IS WS-ITEMIN-STATUS. 01150000
           SELECT PRODUCT-OUT          ASSIGN TO PRODOUT                01160000
                                       ORGANIZATION IS LINE SEQUENTIAL  01170000
                                       FILE STATUS IS WS-PRODOUT-STATUS.01180000
           SELECT ORDER-OUT            ASSIGN TO ORDROUT                01190000
                                       ORGANIZATION IS LINE SEQUENTIAL  01200000
                                       FILE STATUS IS WS-ORDROUT-STATUS.01210000
           SELECT REPORT-OUT           ASSIGN TO RPTOUT                 01220000
                                       ORGANIZATION IS LINE SEQUENTIAL  01230000
                                       FILE STATUS IS WS-RPTOUT-STATUS. 01240000
           EJECT                                                        01250000
       DATA DIVISION.                                                   01260000
       FILE SECTION.                                                    01270000
      *                                                                 01280000
       FD  WAREHOUSE-IN                                                 01290000
           LABEL RECORDS ARE STANDARD                                   01300000
           RECORD CONTAINS 64 CHARACTERS.                               01310000
       01  FD-WHSE-RECORD              PIC X(64).                       01320000
      *                                                                 01330000
       FD  SUPPLIER-IN                                                  01340000
           LABEL RECORDS ARE STANDARD                                   01350000
           RECORD CONTAINS 103 CHARACTERS.                              01360000
       01  FD-SUPPLIER-RECORD          PIC X(103).                      01370000
      *                                                                 01380000
       FD  PRODUCT-IN                                                   01390000
           LABEL RECORDS ARE STANDARD                                   01400000
           RECORD CONTAINS 92 CHARACTERS.                               01410000
       01  FD-PRODUCT-RECORD           PIC X(92).                       01420000
      *                                                                 01430000
       FD  ORDER-IN                                                     01440000
           LABEL RECORDS ARE STANDARD                                   01450000
           RECORD CONTAINS 81 CHARACTERS.                               01460000
       01  FD-ORDER-RECORD             PIC X(81).                       01470000
      *                                                                 01480000
       FD  ITEM-IN                                                      01490000
           LABEL RECORDS ARE STANDARD                                   01500000
           RECORD CONTAINS 29 CHARACTERS.                               01510000
       01  FD-ITEM-RECORD              PIC X(29).                       01520000
      *                                                                 01530000
       FD  PRODUCT-OUT                                                  01540000
           LABEL RECORDS ARE STANDARD                                   01550000
           RECORD CONTAINS 92 CHARACTERS.                               01560000
       01  FD-PRODUCT-OUT-RECORD       PIC X(92).                       01570000
      *                                                                 01580000
       FD  ORDER-OUT                                                    01590000
           LABEL RECORDS ARE STANDARD                                   01600000
           RECORD CONTAINS 81 CHARACTERS.                               01610000
       01  FD-ORDER-OUT-RECORD         PIC X(81).                       01620000
      *                                                                 01630000
       FD  REPORT-OUT                                                   01640000
           LABEL RECORDS ARE STANDARD                                   01650000
           RECORD CONTAINS 132 CHARACTERS.                              01660000
       01  FD-REPORT-RECORD            PIC X(132).                      01670000
           EJECT                                                        01680000
       WORKING-STORAGE SECTION.                                         01690000
      *                                                                 01700000
      ***************************************************************** 01710000
      *    77 LEVEL DATA ITEMS HERE  (SUBSCRIPTS, INDEXES ETC.)        *01720000
      ***************************************************************** 01730000
       77  FILLER                  PIC X(12)  VALUE 'PDAIB01 WS:'.      01740000
       77  WS-WH-SUB               PIC S9(05) COMP-3 VALUE ZERO.        01750000
       77  WS-SU-SUB               PIC S9(05) COMP-3 VALUE ZERO.        01760000
       77  WS-PR-SUB               PIC S9(07) COMP-3 VALUE ZERO.        01770000
       77  WS-COI-SUB              PIC S9(05) COMP-3 VALUE ZERO.        01780000
       77  WS-CAT-SUB              PIC S9(05) COMP-3 VALUE ZERO.        01790000
       77  WS-OR-AL-SUB            PIC S9(05) COMP-3 VALUE ZERO.        01800000
       77  WS-ALERT-SUB            PIC S9(07) COMP-3 VALUE ZERO.        01810000
       77  WS-FIND-SUB             PIC S9(07) COMP-3 VALUE ZERO.        01820000
       77  WS-FIND-KEY-SAVE        PIC S9(07) COMP-3 VALUE ZERO.        01830000
       77  WS-DUP-SUB              PIC S9(05) COMP-3 VALUE ZERO.        01840000
           EJECT                                                        01850000
      ***************************************************************** 01860000
      *    SWITCHES                                                   * 01870000
      ***************************************************************** 01880000
       01  WS-SWITCHES.                                                 01890000
           05  WS-WHSEIN-EOF-SW        PIC X VALUE 'N'.                 01900000
               88  WHSEIN-EOF                VALUE 'Y'.                 01910000
           05  WS-SUPPIN-EOF-SW        PIC X VALUE 'N'.                 01920000
               88  SUPPIN-EOF                 VALUE 'Y'.                01930000
           05  WS-PRODIN-EOF-SW        PIC X VALUE 'N'.                 01940000
               88  PRODIN-EOF                 VALUE 'Y'.                01950000
           05  WS-ORDRIN-EOF-SW        PIC X VALUE 'N'.                 01960000
               88  ORDRIN-EOF                 VALUE 'Y'.                01970000
           05  WS-ITEMIN-EOF-SW        PIC X VALUE 'N'.                 01980000
               88  ITEMIN-EOF                 VALUE 'Y'.                01990000
           05  WS-ORDER-VALID-SW       PIC X VALUE 'Y'.                 02000000
               88  WS-ORDER-VALID             VALUE 'Y'.                02010000
               88  WS-ORDER-NOT-VALID         VALUE 'N'.                02020000
           05  WS-PRODUCT-VALID-SW     PIC X VALUE 'Y'.                 02030000
               88  WS-PRODUCT-VALID           VALUE 'Y'.                02040000
               88  WS-PRODUCT-NOT-VALID       VALUE 'N'.                02050000
           05  WS-FIND-FOUND-SW        PIC X VALUE 'N'.                 02060000
               88  WS-FIND-WAS-FOUND         VALUE 'Y'.                 02070000
               88  WS-FIND-NOT-FOUND         VALUE 'N'.                 02080000
           05  WS-DUP-FOUND-SW         PIC X VALUE 'N'.                 02090000
               88  WS-DUP-WAS-FOUND          VALUE 'Y'.                 02100000
               88  WS-DUP-NOT-FOUND          VALUE 'N'.                 02110000
           05  WS-DELAYED-SW           PIC X VALUE 'N'.                 02120000
               88  WS-ORDER-IS-DELAYED       VALUE 'Y'.                 02130000
           EJECT                                                        02140000
      ***************************************************************** 02150000
      *    FILE STATUS FIELDS                                         * 02160000
      ***************************************************************** 02170000
       01  WS-FILE-STATUSES.                                            02180000
           05  WS-WHSEIN-STATUS        PIC XX VALUE '00'.               02190000
               88  WHSEIN-OK                  VALUE '00'.               02200000
               88  WHSEIN-AT-END               VALUE '10'.              02210000
           05  WS-SUPPIN-STATUS        PIC XX VALUE '00'.               02220000
               88  SUPPIN-OK                  VALUE '00'.               02230000
               88  SUPPIN-AT-END               VALUE '10'.              02240000
           05  WS-PRODIN-STATUS        PIC XX VALUE '00'.               02250000
               88  PRODIN-OK                  VALUE '00'.               02260000
               88  PRODIN-AT-END               VALUE '10'.              02270000
           05  WS-ORDRIN-STATUS        PIC XX VALUE '00'.               02280000
               88  ORDRIN-OK                  VALUE '00'.               02290000
               88  ORDRIN-AT-END               VALUE '10'.              02300000
           05  WS-ITEMIN-STATUS        PIC XX VALUE '00'.               02310000
               88  ITEMIN-OK                  VALUE '00'.               02320000
               88  ITEMIN-AT-END               VALUE '10'.              02330000
           05  WS-PRODOUT-STATUS       PIC XX VALUE '00'.               02340000
           05  WS-ORDROUT-STATUS       PIC XX VALUE '00'.               02350000
           05  WS-RPTOUT-STATUS        PIC XX VALUE '00'.               02360000
           EJECT                                                        02370000
      ***************************************************************** 02380000
      *    RUN-CONTROL PARAMETER AREA (JCL PARM)                      * 02390000
      ***************************************************************** 02400000
       01  WS-RUN-PARMS.                                                02410000
           05  WS-RUN-DATE             PIC 9(08) VALUE ZEROES.          02420000
           05  WS-REV-FROM-DATE        PIC 9(08) VALUE ZEROES.          02430000
           05  WS-REV-TO-DATE          PIC 9(08) VALUE 99999999.        02440000
           EJECT                                                        02450000
      ***************************************************************** 02460000
      *    RUN TOTALS / ACCUMULATORS                                  * 02470000
      ***************************************************************** 02480000
       01  WS-TOTALS.                                                   02490000
           05  WS-TOTAL-LOW-STOCK      PIC 9(07) VALUE ZERO COMP-3.     02500000
           05  WS-TOTAL-INV-VALUE      PIC S9(13)V99 VALUE ZERO COMP-3. 02510000
           05  WS-DELIVERED-REVENUE    PIC S9(13)V99 VALUE ZERO COMP-3. 02520000
           05  WS-DELAYED-COUNT        PIC 9(07) VALUE ZERO COMP-3.     02530000
           05  WS-RELIABLE-SUPP-COUNT  PIC 9(05) VALUE ZERO COMP-3.     02540000
           05  WS-ORDER-COUNT          PIC 9(07) VALUE ZERO COMP-3.     02550000
           05  WS-CNT-PENDING          PIC 9(07) VALUE ZERO COMP-3.     02560000
           05  WS-CNT-CONFIRMED        PIC 9(07) VALUE ZERO COMP-3.     02570000
           05  WS-CNT-SHIPPED          PIC 9(07) VALUE ZERO COMP-3.     02580000
           05  WS-CNT-DELIVERED        PIC 9(07) VALUE ZERO COMP-3.     02590000
           05  WS-CNT-CANCELLED        PIC 9(07) VALUE ZERO COMP-3.     02600000
           05  WS-CNT-DELAYED-STAT     PIC 9(07) VALUE ZERO COMP-3.     02610000
           05  WS-CNT-PURCHASE         PIC 9(07) VALUE ZERO COMP-3.     02620000
           05  WS-CNT-SALE             PIC 9(07) VALUE ZERO COMP-3.     02630000
           05  WS-CNT-TRANSFER         PIC 9(07) VALUE ZERO COMP-3.     02640000
           05  WS-CNT-SUP-ACTIVE       PIC 9(05) VALUE ZERO COMP-3.     02650000
           05  WS-CNT-SUP-INACTIVE     PIC 9(05) VALUE ZERO COMP-3.     02660000
           05  WS-CNT-SUP-SUSPENDED    PIC 9(05) VALUE ZERO COMP-3.     02670000
           05  WS-PROD-VALUE           PIC S9(15)V99 VALUE ZERO COMP-3. 02680000
           EJECT                                                        02690000
      ***************************************************************** 02700000
      *    IN-MEMORY MASTER TABLES -- LOADED ASCENDING BY KEY FROM    * 02710000
      *    THE LINE SEQUENTIAL MASTER FILES IN UNIT 1                 * 02720000
      ***************************************************************** 02730000
       01  PDAI-WHSE-TABLE.                                             02740000
           05  PDAI-WHT-COUNT          PIC S9(05) VALUE ZERO COMP-3.    02750000
           05  PDAI-WHT-ENTRY OCCURS 500 TIMES                          02760000
                   ASCENDING KEY IS PDAI-WHT-ID                         02770000
                   INDEXED BY WH-IDX.                                   02780000
               10  PDAI-WHT-ID         PIC 9(04).                       02790000
               10  PDAI-WHT-NAME       PIC X(30).                       02800000
               10  PDAI-WHT-LOCATION   PIC X(30).                       02810000
           EJECT                                                        02820000
       01  PDAI-SUPPLIER-TABLE.                                         02830000
           05  PDAI-SUT-COUNT          PIC S9(05) VALUE ZERO COMP-3.    02840000
           05  PDAI-SUT-ENTRY OCCURS 2000 TIMES                         02850000
                   ASCENDING KEY IS PDAI-SUT-ID                         02860000
                   INDEXED BY SU-IDX.                                   02870000
               10  PDAI-SUT-ID         PIC 9(04).                       02880000
               10  PDAI-SUT-NAME       PIC X(30).                       02890000
               10  PDAI-SUT-EMAIL      PIC X(30).                       02900000
               10  PDAI-SUT-PHONE      PIC X(15).                       02910000
               10  PDAI-SUT-CITY       PIC X(15).                       02920000
               10  PDAI-SUT-STATUS     PIC X(09).                       02930000
                   88  PDAI-SUT-ACTIVE         VALUE 'ACTIVE'.          02940000
                   88  PDAI-SUT-INACTIVE       VALUE 'INACTIVE'.        02950000
                   88  PDAI-SUT-SUSPENDED      VALUE 'SUSPENDED'.       02960000
               10  PDAI-SUT-REFER-SW   PIC X(01)  VALUE 'N'.            02970000
                   88  PDAI-SUT-IS-REFERENCED    VALUE 'Y'.             02980000
           EJECT                                                        02990000
       01  PDAI-PRODUCT-TABLE.                                          03000000
           05  PDAI-PRT-COUNT          PIC S9(07) VALUE ZERO COMP-3.    03010000
           05  PDAI-PRT-ENTRY OCCURS 50000 TIMES                        03020000
                   ASCENDING KEY IS PDAI-PRT-ID                         03030000
                   INDEXED BY PR-IDX.                                   03040000
               10  PDAI-PRT-ID         PIC 9(06).                       03050000
               10  PDAI-PRT-NAME       PIC X(30).                       03060000
               10  PDAI-PRT-SKU        PIC X(10).                       03070000
               10  PDAI-PRT-CATEGORY   PIC X(12).                       03080000
               10  PDAI-PRT-WHSE-ID    PIC 9(04).                       03090000
               10  PDAI-PRT-WHSE-SUB   PIC S9(05) COMP-3 VALUE ZERO.    03100000
               10  PDAI-PRT-SUPPLR-ID  PIC 9(04).                       03110000
               10  PDAI-PRT-STOCK-QTY  PIC 9(07).                       03120000
               10  PDAI-PRT-MIN-STOCK  PIC 9(07).                       03130000
               10  PDAI-PRT-UNIT-PRICE PIC S9(10)V99.                   03140000
               10  PDAI-PRT-LOWSTK-SW  PIC X(01)  VALUE 'N'.            03150000
                   88  PDAI-PRT-IS-LOW-STOCK     VALUE 'Y'.             03160000
           EJECT                                                        03170000
           COPY PDAICATG.                                               03180000
           EJECT                                                        03190000
           COPY PDAIERRWS.                                              03200000
           EJECT                                                        03210000
           COPY PDAIRPT.                                                03220000
           EJECT                                                        03230000
      ***************************************************************** 03240000
      *    CURRENT-RECORD WORK AREAS -- ONE RECORD AT A TIME, READ    * 03250000
      *    FROM THE MASTER/TRANSACTION FILES OR WRITTEN BACK OUT TO   * 03260000
      *    THE UPDATED MASTER / PROCESSED-ORDER OUTPUT FILES          * 03270000
      ***************************************************************** 03280000
           COPY PDAIWHSE.                                               03290000
           EJECT                                                        03300000
           COPY PDAISUPP.                                               03310000
           EJECT                                                        03320000
           COPY PDAIPROD.                                               03330000
           EJECT                                                        03340000
           COPY PDAIORDR.                                               03350000
           EJECT                                                        03360000
           COPY PDAIITEM.                                               03370000
           EJECT                                                        03380000
      ***************************************************************** 03390000
      *    CURRENT-ORDER ITEM BUFFER -- THE ITEMS MATCHED TO THE      * 03400000
      *    ORDER HEADER CURRENTLY IN PDAI-ORDER-RECORD, BUILT BY      * 03410000
      *    P2011-LOAD-ITEMS AND READ BACK BY P2030/P2040 WITHOUT A    * 03420000
      *    SECOND PASS OF THE ORDER-ITEM FILE                         * 03430000
      ***************************************************************** 03440000
       01  PDAI-CUR-ORDER-ITEMS.                                        03450000
           05  PDAI-COI-COUNT          PIC S9(05) VALUE ZERO COMP-3.    03460000
           05  PDAI-COI-ENTRY OCCURS 200 TIMES.                         03470000
               10  PDAI-COI-PRODUCT-ID PIC 9(06).                       03480000
               10  PDAI-COI-PROD-SUB   PIC S9(07) COMP-3 VALUE ZERO.    03490000
               10  PDAI-COI-QUANTITY   PIC 9(05).                       03500000
               10  PDAI-COI-UNIT-PRICE PIC S9(10)V99.                   03510000
               10  PDAI-COI-LINE-TOTAL PIC S9(12)V99 VALUE ZERO.        03520000
           EJECT                                                        03530000
      ***************************************************************** 03540000
      *    DELAYED-ORDER HOLDING TABLE -- P2050-ACCUM-ORDER ADDS AN   * 03550000
      *    ENTRY EACH TIME PDAIS01 RETURNS A DELAYED FLAG.  THE       * 03560000
      *    DETAIL ALERT LINES ARE NOT BUILT UNTIL END OF THE ORDER    * 03570000
      *    RUN (P2080) SO THE HEADER LINE CAN CARRY THE FINAL COUNT.  * 03580000
      ***************************************************************** 03590000
       01  PDAI-DELAYED-TABLE.                                          03600000
           05  PDAI-DLY-COUNT          PIC S9(07) VALUE ZERO COMP-3.    03610000
           05  PDAI-DLY-ENTRY OCCURS 20000 TIMES.                       03620000
               10  PDAI-DLY-NUMBER     PIC X(16).                       03630000
               10  PDAI-DLY-EXPECTED   PIC 9(08).                       03640000
           EJECT                                                        03650000
      ***************************************************************** 03660000
      *    ALERT-LINE HOLDING TABLES -- UNITS 2 THRU 5 BUILD THESE    * 03670000
      *    AS THEY RUN; SECTION 7 OF THE REPORT (P6700-P6730) PRINTS  * 03680000
      *    THEM ALL AT THE END, GROUPED BY KIND                       * 03690000
      ***************************************************************** 03700000
       01  PDAI-PRODUCT-ALERTS.                                         03710000
           05  PDAI-PR-ALERT-COUNT     PIC S9(07) VALUE ZERO COMP-3.    03720000
           05  PDAI-PR-ALERT-TEXT OCCURS 50000 TIMES PIC X(120).        03730000
       01  PDAI-ORDER-ALERTS.                                           03740000
           05  PDAI-OR-ALERT-COUNT     PIC S9(07) VALUE ZERO COMP-3.    03750000
           05  PDAI-OR-ALERT-TEXT OCCURS 20002 TIMES PIC X(120).        03760000
       01  PDAI-SUPPLIER-ALERTS.                                        03770000
           05  PDAI-SU-ALERT-COUNT     PIC S9(05) VALUE ZERO COMP-3.    03780000
           05  PDAI-SU-ALERT-TEXT OCCURS 2000 TIMES PIC X(120).         03790000
       01  PDAI-WAREHOUSE-ALERTS.                                       03800000
           05  PDAI-WH-ALERT-COUNT     PIC S9(05) VALUE ZERO COMP-3.    03810000
           05  PDAI-WH-ALERT-TEXT OCCURS 500 TIMES PIC X(120).          03820000
           EJECT                                                        03830000
      ***************************************************************** 03840000
      *    GENERAL-PURPOSE DATE-TO-TEXT CONVERSION WORK AREA          * 03850000
      ***************************************************************** 03860000
       01  WS-DATE-CONVERT.                                             03870000
           05  WS-DATE-CONVERT-NUM     PIC 9(08).                       03880000
       01  WS-DATE-CONVERT-R REDEFINES WS-DATE-CONVERT.                 03890000
           05  WS-DATE-CONVERT-CCYY    PIC 9(04).                       03900000
           05  WS-DATE-CONVERT-MM      PIC 9(02).                       03910000
           05  WS-DATE-CONVERT-DD      PIC 9(02).                       03920000
       01  WS-DATE-CONVERT-TEXT        PIC X(10).                       03930000
           EJECT                                                        03940000
      ***************************************************************** 03950000
      *    MISCELLANEOUS WORK FIELDS                                  * 03960000
      ***************************************************************** 03970000
       01  WS-MISCELLANEOUS-FIELDS.                                     03980000
           05  WS-RETURN-CODE          PIC 9(4)  VALUE ZEROES COMP.     03990000
           05  WS-AVAIL-STOCK          PIC 9(07) VALUE ZERO.            04000000
           05  WS-STOCK-SHORT-SW       PIC X     VALUE 'N'.             04010000
               88  WS-STOCK-IS-SHORT          VALUE 'Y'.                04020000
           05  WS-PRODUCT-NAME-TEXT    PIC X(30) VALUE SPACES.          04030000
           05  WS-EMAIL-TEXT           PIC X(30) VALUE SPACES.          04040000
           05  WS-STATUS-LOWER-TEXT    PIC X(09) VALUE SPACES.          04050000
           05  WS-DUP-NAME-IN          PIC X(30) VALUE SPACES.          04060000
           05  WS-DUP-NAME-TBL         PIC X(30) VALUE SPACES.          04070000
           05  WS-DUP-EMAIL-IN         PIC X(30) VALUE SPACES.          04080000
           05  WS-DUP-EMAIL-TBL        PIC X(30) VALUE SPACES.          04090000
           05  WS-ALERT-BUILD          PIC X(120) VALUE SPACES.         04100000
           05  WS-EDIT-COUNT           PIC ZZZZZZ9.                     04110000
           05  WS-LINE-CNT             PIC S99   VALUE ZEROES.          04120000
           EJECT                                                        04130000
      ***************************************************************** 04140000
      *    ALERT-TEXT STRING-BUILD WORK AREA -- USED BY THE P9600/    * 04150000
      *    P9700 TRIM UTILITIES WHEN A NAME OR COUNT IS EMBEDDED IN   * 04160000
      *    AN ALERT LINE WITHOUT CARRYING ITS TRAILING/LEADING PAD    * 04170000
      *    INTO THE MIDDLE OF THE TEXT.                                *04180000
      ***************************************************************** 04190000
       01  WS-STRING-WORK-AREA.                                         04200000
           05  WS-ALERT-PTR            PIC S9(04) COMP VALUE 1.         04210000
           05  WS-TRIM-SUB             PIC S9(02) COMP-3 VALUE ZERO.    04220000
           05  WS-TRIM-LEN             PIC S9(02) COMP-3 VALUE ZERO.    04230000
           05  WS-TRIM-SRC             PIC X(30) VALUE SPACES.          04240000
           EJECT                                                        04250000
           COPY PDAIPARM.                                               04260000
       01  LS-PDAIS01-PARM-AREA        PIC X(25).                       04270000
           EJECT                                                        04280000
       LINKAGE SECTION.                                                 04290000
      *                                                                 04300000
      ***************************************************************** 04310000
      *    JCL PARM -- RUN-DATE, REVENUE-WINDOW-FROM, REVENUE-WINDOW-TO*04320000
      ***************************************************************** 04330000
      *                                                                 04340000
       01  LS-PDAIB01-PARMS            PIC X(24).                       04350000
      *                                                                 04360000
      ***************************************************************** 04370000
      *    P R O C E D U R E    D I V I S I O N                       * 04380000
      ***************************************************************** 04390000
      *                                                                 04400000
       PROCEDURE DIVISION USING LS-PDAIB01-PARMS.                       04410000
      *                                                                 04420000
       P00000-MAINLINE.                                                 04430000
      *                                                                 04440000
           PERFORM P00100-INITIALIZE      THRU P00100-EXIT.             04450000
           PERFORM P1000-LOAD-WAREHOUSES  THRU P1000-EXIT.              04460000
           PERFORM P1100-LOAD-SUPPLIERS   THRU P1100-EXIT.              04470000
           PERFORM P1200-LOAD-PRODUCTS    THRU P1200-EXIT.              04480000
           PERFORM P2000-PROCESS-ORDERS   THRU P2000-EXIT.              04490000
           PERFORM P3000-STOCK-ANALYSIS   THRU P3000-EXIT.              04500000
           PERFORM P4000-SUPPLIER-ANALYSIS THRU P4000-EXIT.             04510000
           PERFORM P5000-WAREHOUSE-ANALYSIS THRU P5000-EXIT.            04520000
           PERFORM P6000-BUILD-REPORT     THRU P6000-EXIT.              04530000
           PERFORM P00900-TERMINATE       THRU P00900-EXIT.             04540000
      *                                                                 04550000
           GOBACK.                                                      04560000
      *                                                                 04570000
       P00000-EXIT.                                                     04580000
           EXIT.                                                        04590000
           EJECT                                                        04600000
      ***************************************************************** 04610000
      *                                                               * 04620000
      *    PARAGRAPH:  P00100-INITIALIZE                              * 04630000
      *                                                               * 04640000
      *    FUNCTION :  OPEN ALL FILES, MOVE THE RUN-DATE PARM INTO    * 04650000
      *      WS-RUN-DATE, WRITE THE REPORT TITLE LINE.                * 04660000
      *                                                               * 04670000
      *    CALLED BY:  P00000-MAINLINE                                * 04680000
      *                                                               * 04690000
      ***************************************************************** 04700000
       P00100-INITIALIZE.                                               04710000
           MOVE LS-PDAIB01-PARMS       TO WS-RUN-PARMS.                 04720000
           OPEN INPUT  WAREHOUSE-IN                                     04730000
               SUPPLIER-IN                                              04740000
               PRODUCT-IN                                               04750000
               ORDER-IN                                                 04760000
               ITEM-IN.                                                 04770000
           OPEN OUTPUT PRODUCT-OUT                                      04780000
               ORDER-OUT                                                04790000
               REPORT-OUT.                                              04800000
           MOVE ZERO TO WS-LINE-CNT.                                    04810000
       P00100-EXIT.                                                     04820000
           EXIT.                                                        04830000
           EJECT                                                        04840000
      ***************************************************************** 04850000
      *                                                               * 04860000
      *    PARAGRAPH:  P00900-TERMINATE                               * 04870000
      *                                                               * 04880000
      *    FUNCTION :  CLOSE ALL FILES AT END OF RUN.                 * 04890000
      *                                                               * 04900000
      *    CALLED BY:  P00000-MAINLINE                                * 04910000
      *                                                               * 04920000
      ***************************************************************** 04930000
       P00900-TERMINATE.                                                04940000
           CLOSE WAREHOUSE-IN                                           04950000
               SUPPLIER-IN                                              04960000
               PRODUCT-IN                                               04970000
               ORDER-IN                                                 04980000
               ITEM-IN                                                  04990000
               PRODUCT-OUT                                              05000000
               ORDER-OUT                                                05010000
               REPORT-OUT.                                              05020000
       P00900-EXIT.                                                     05030000
           EXIT.                                                        05040000
           EJECT                                                        05050000
      ***************************************************************** 05060000
      *                                                               * 05070000
      *    PARAGRAPH:  P1000-LOAD-WAREHOUSES                          * 05080000
      *                                                               * 05090000
      *    FUNCTION :  UNIT 1, STEP 1 -- READ THE WAREHOUSE MASTER    * 05100000
      *      SEQUENTIALLY (ASCENDING WH-ID) INTO PDAI-WHSE-TABLE.     * 05110000
      *      NO EDITS ARE SPECIFIED FOR THE WAREHOUSE MASTER OTHER    * 05120000
      *      THAN THE NAME-UNIQUENESS CHECK BELOW.                    * 05130000
      *                                                               * 05140000
      *    CALLED BY:  P00000-MAINLINE                                * 05150000
      *                                                               * 05160000
      ***************************************************************** 05170000
       P1000-LOAD-WAREHOUSES.                                           05180000
           READ WAREHOUSE-IN INTO PDAI-WHSE-RECORD                      05190000
               AT END SET WHSEIN-EOF TO TRUE.                           05200000
           PERFORM P1010-ADD-WHSE THRU P1010-EXIT                       05210000
               UNTIL WHSEIN-EOF.                                        05220000
       P1000-EXIT.                                                      05230000
           EXIT.                                                        05240000
           EJECT                                                        05250000
      ***************************************************************** 05260000
      *    PARAGRAPH:  P1010-ADD-WHSE                                 * 05270000
      *    FUNCTION :  TEST THE INCOMING WAREHOUSE NAME FOR A         * 05280000
      *      CASE-INSENSITIVE DUPLICATE AGAINST THE TABLE BUILT SO    * 05290000
      *      FAR.  A DUPLICATE IS REJECTED (NOT ADDED, ALERT BUILT).  * 05300000
      *      OTHERWISE ADD THE RECORD TO PDAI-WHSE-TABLE.              *05310000
      ***************************************************************** 05320000
       P1010-ADD-WHSE.                                                  05330000
MO7702     PERFORM P1011-TEST-WHSE-DUP THRU P1011-EXIT.                 05340000
           IF WS-DUP-WAS-FOUND                                          05350000
               PERFORM P1012-REJECT-WHSE THRU P1012-EXIT                05360000
               GO TO P1010-CONTINUE.                                    05370000
           ADD 1 TO PDAI-WHT-COUNT.                                     05380000
           MOVE PDAI-WHT-COUNT TO WS-WH-SUB.                            05390000
           MOVE PDAI-WH-ID TO PDAI-WHT-ID (WS-WH-SUB).                  05400000
           MOVE PDAI-WH-NAME TO PDAI-WHT-NAME (WS-WH-SUB).              05410000
           MOVE PDAI-WH-LOCATION TO PDAI-WHT-LOCATION (WS-WH-SUB).      05420000
       P1010-CONTINUE.                                                  05430000
           READ WAREHOUSE-IN INTO PDAI-WHSE-RECORD                      05440000
               AT END SET WHSEIN-EOF TO TRUE.                           05450000
       P1010-EXIT.                                                      05460000
           EXIT.                                                        05470000
           EJECT                                                        05480000
      ***************************************************************** 05490000
      *    PARAGRAPH:  P1011-TEST-WHSE-DUP                            * 05500000
      *    FUNCTION :  CASE-FOLDS THE INCOMING NAME AND SCANS THE     * 05510000
      *      WAREHOUSE TABLE ALREADY BUILT, SETTING WS-DUP-FOUND-SW.  * 05520000
      ***************************************************************** 05530000
       P1011-TEST-WHSE-DUP.                                             05540000
           SET WS-DUP-NOT-FOUND           TO TRUE.                      05550000
           MOVE PDAI-WH-NAME               TO WS-DUP-NAME-IN.           05560000
           INSPECT WS-DUP-NAME-IN                                       05570000
               CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                  05580000
                       TO 'abcdefghijklmnopqrstuvwxyz'.                 05590000
           MOVE ZERO                       TO WS-DUP-SUB.               05600000
           PERFORM P1015-TEST-ONE-WHSE THRU P1015-EXIT                  05610000
               VARYING WS-DUP-SUB FROM 1 BY 1                           05620000
               UNTIL WS-DUP-SUB > PDAI-WHT-COUNT                        05630000
                  OR WS-DUP-WAS-FOUND.                                  05640000
       P1011-EXIT.                                                      05650000
           EXIT.                                                        05660000
           EJECT                                                        05670000
      ***************************************************************** 05680000
      *    PARAGRAPH:  P1015-TEST-ONE-WHSE                            * 05690000
      ***************************************************************** 05700000
       P1015-TEST-ONE-WHSE.                                             05710000
           MOVE PDAI-WHT-NAME (WS-DUP-SUB) TO WS-DUP-NAME-TBL.          05720000
           INSPECT WS-DUP-NAME-TBL                                      05730000
               CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                  05740000
                       TO 'abcdefghijklmnopqrstuvwxyz'.                 05750000
           IF WS-DUP-NAME-TBL             = WS-DUP-NAME-IN              05760000
               SET WS-DUP-WAS-FOUND       TO TRUE.                      05770000
       P1015-EXIT.                                                      05780000
           EXIT.                                                        05790000
           EJECT                                                        05800000
      ***************************************************************** 05810000
      *    PARAGRAPH:  P1012-REJECT-WHSE                              * 05820000
      *    FUNCTION :  TRACE AND ALERT A WAREHOUSE MASTER RECORD       *05830000
      *      DROPPED FOR A DUPLICATE NAME.  REQ 7702.                  *05840000
      ***************************************************************** 05850000
       P1012-REJECT-WHSE.                                               05860000
           MOVE 'WHSE    '               TO WPRJ-FILE-ID.               05870000
           MOVE 'P1012'                   TO WPRJ-PARAGRAPH.            05880000
           MOVE PDAI-WH-ID                TO WPRJ-KEY.                  05890000
           MOVE 'DUPLICATE WAREHOUSE NAME' TO WPRJ-REASON.              05900000
           DISPLAY WS-PDAI-REJECT-01.                                   05910000
           DISPLAY WS-PDAI-REJECT-02.                                   05920000
           DISPLAY WS-PDAI-REJECT-03.                                   05930000
           PERFORM P1013-BUILD-WHSE-DUP-ALERT THRU P1013-EXIT.          05940000
       P1012-EXIT.                                                      05950000
           EXIT.                                                        05960000
           EJECT                                                        05970000
      ***************************************************************** 05980000
      *    PARAGRAPH:  P1013-BUILD-WHSE-DUP-ALERT                     * 05990000
      ***************************************************************** 06000000
       P1013-BUILD-WHSE-DUP-ALERT.                                      06010000
           MOVE 1 TO WS-ALERT-PTR.                                      06020000
           MOVE SPACES TO WS-ALERT-BUILD.                               06030000
           STRING 'WAREHOUSE REJECTED: ' DELIMITED BY SIZE              06040000
               INTO WS-ALERT-BUILD                                      06050000
               WITH POINTER WS-ALERT-PTR.                               06060000
           MOVE PDAI-WH-ID TO WS-EDIT-COUNT.                            06070000
           PERFORM P9700-STRING-NUMBER THRU P9700-EXIT.                 06080000
           STRING ' - ' DELIMITED BY SIZE                               06090000
               INTO WS-ALERT-BUILD                                      06100000
               WITH POINTER WS-ALERT-PTR.                               06110000
           STRING WPRJ-REASON DELIMITED BY SIZE                         06120000
               INTO WS-ALERT-BUILD                                      06130000
               WITH POINTER WS-ALERT-PTR.                               06140000
           ADD 1 TO PDAI-WH-ALERT-COUNT.                                06150000
           MOVE WS-ALERT-BUILD                                          06160000
               TO PDAI-WH-ALERT-TEXT (PDAI-WH-ALERT-COUNT).             06170000
       P1013-EXIT.                                                      06180000
           EXIT.                                                        06190000
           EJECT                                                        06200000
      ***************************************************************** 06210000
      *                                                               * 06220000
      *    PARAGRAPH:  P1100-LOAD-SUPPLIERS                           * 06230000
      *                                                               * 06240000
      *    FUNCTION :  UNIT 1, STEP 2 -- READ THE SUPPLIER MASTER     * 06250000
      *      SEQUENTIALLY (ASCENDING SUP-ID) INTO PDAI-SUPPLIER-TABLE.* 06260000
      *      PDAI-SUT-REFER-SW IS SET LATER, IN P1220-ADD-PRODUCT,    * 06270000
      *      WHEN A PRODUCT CITES THIS SUPPLIER.                       *06280000
      *                                                               * 06290000
      *    CALLED BY:  P00000-MAINLINE                                * 06300000
      *                                                               * 06310000
      ***************************************************************** 06320000
       P1100-LOAD-SUPPLIERS.                                            06330000
           READ SUPPLIER-IN INTO PDAI-SUPPLIER-RECORD                   06340000
               AT END SET SUPPIN-EOF TO TRUE.                           06350000
           PERFORM P1110-ADD-SUPPLIER THRU P1110-EXIT                   06360000
               UNTIL SUPPIN-EOF.                                        06370000
       P1100-EXIT.                                                      06380000
           EXIT.                                                        06390000
           EJECT                                                        06400000
      ***************************************************************** 06410000
      *    PARAGRAPH:  P1110-ADD-SUPPLIER                              *06420000
      *    FUNCTION :  TEST THE INCOMING SUPPLIER FOR A CASE-         * 06430000
      *      INSENSITIVE DUPLICATE NAME OR (WHEN NOT BLANK) EMAIL      *06440000
      *      AGAINST THE TABLE BUILT SO FAR.  A DUPLICATE IS REJECTED * 06450000
      *      (NOT ADDED, ALERT BUILT).  OTHERWISE ADD THE RECORD TO   * 06460000
      *      PDAI-SUPPLIER-TABLE.  REQ 7702.                           *06470000
      ***************************************************************** 06480000
       P1110-ADD-SUPPLIER.                                              06490000
MO7702     PERFORM P1111-TEST-SUPPLIER-DUP THRU P1111-EXIT.             06500000
           IF WS-DUP-WAS-FOUND                                          06510000
               PERFORM P1114-REJECT-SUPPLIER THRU P1114-EXIT            06520000
               GO TO P1110-CONTINUE.                                    06530000
           ADD 1 TO PDAI-SUT-COUNT.                                     06540000
           MOVE PDAI-SUT-COUNT TO WS-SU-SUB.                            06550000
           MOVE PDAI-SU-ID TO PDAI-SUT-ID (WS-SU-SUB).                  06560000
           MOVE PDAI-SU-NAME TO PDAI-SUT-NAME (WS-SU-SUB).              06570000
           MOVE PDAI-SU-EMAIL TO PDAI-SUT-EMAIL (WS-SU-SUB).            06580000
           MOVE PDAI-SU-PHONE TO PDAI-SUT-PHONE (WS-SU-SUB).            06590000
           MOVE PDAI-SU-CITY TO PDAI-SUT-CITY (WS-SU-SUB).              06600000
           MOVE PDAI-SU-STATUS TO PDAI-SUT-STATUS (WS-SU-SUB).          06610000
       P1110-CONTINUE.                                                  06620000
           READ SUPPLIER-IN INTO PDAI-SUPPLIER-RECORD                   06630000
               AT END SET SUPPIN-EOF TO TRUE.                           06640000
       P1110-EXIT.                                                      06650000
           EXIT.                                                        06660000
           EJECT                                                        06670000
      ***************************************************************** 06680000
      *    PARAGRAPH:  P1111-TEST-SUPPLIER-DUP                        * 06690000
      *    FUNCTION :  RUNS THE NAME TEST, THEN (IF THE NAME IS       * 06700000
      *      UNIQUE AND THE INCOMING EMAIL IS NOT BLANK) THE EMAIL     *06710000
      *      TEST, LEAVING THE REJECT REASON IN WPRJ-REASON.           *06720000
      ***************************************************************** 06730000
       P1111-TEST-SUPPLIER-DUP.                                         06740000
           PERFORM P1112-TEST-SUPPLIER-NAME THRU P1112-EXIT.            06750000
           IF WS-DUP-WAS-FOUND                                          06760000
               MOVE 'DUPLICATE SUPPLIER NAME' TO WPRJ-REASON            06770000
               GO TO P1111-EXIT.                                        06780000
           IF PDAI-SU-EMAIL               = SPACES                      06790000
               GO TO P1111-EXIT.                                        06800000
           PERFORM P1113-TEST-SUPPLIER-EMAIL THRU P1113-EXIT.           06810000
           IF WS-DUP-WAS-FOUND                                          06820000
               MOVE 'DUPLICATE SUPPLIER EMAIL' TO WPRJ-REASON.          06830000
       P1111-EXIT.                                                      06840000
           EXIT.                                                        06850000
           EJECT                                                        06860000
      ***************************************************************** 06870000
      *    PARAGRAPH:  P1112-TEST-SUPPLIER-NAME                       * 06880000
      ***************************************************************** 06890000
       P1112-TEST-SUPPLIER-NAME.                                        06900000
           SET WS-DUP-NOT-FOUND            TO TRUE.                     06910000
           MOVE PDAI-SU-NAME               TO WS-DUP-NAME-IN.           06920000
           INSPECT WS-DUP-NAME-IN                                       06930000
               CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                  06940000
                       TO 'abcdefghijklmnopqrstuvwxyz'.                 06950000
           MOVE ZERO                       TO WS-DUP-SUB.               06960000
           PERFORM P1117-TEST-ONE-SUPP-NAME THRU P1117-EXIT             06970000
               VARYING WS-DUP-SUB FROM 1 BY 1                           06980000
               UNTIL WS-DUP-SUB > PDAI-SUT-COUNT                        06990000
                  OR WS-DUP-WAS-FOUND.                                  07000000
       P1112-EXIT.                                                      07010000
           EXIT.                                                        07020000
           EJECT                                                        07030000
      ***************************************************************** 07040000
      *    PARAGRAPH:  P1117-TEST-ONE-SUPP-NAME                       * 07050000
      ***************************************************************** 07060000
       P1117-TEST-ONE-SUPP-NAME.                                        07070000
           MOVE PDAI-SUT-NAME (WS-DUP-SUB) TO WS-DUP-NAME-TBL.          07080000
           INSPECT WS-DUP-NAME-TBL                                      07090000
               CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                  07100000
                       TO 'abcdefghijklmnopqrstuvwxyz'.                 07110000
           IF WS-DUP-NAME-TBL              = WS-DUP-NAME-IN             07120000
               SET WS-DUP-WAS-FOUND        TO TRUE.                     07130000
       P1117-EXIT.                                                      07140000
           EXIT.                                                        07150000
           EJECT                                                        07160000
      ***************************************************************** 07170000
      *    PARAGRAPH:  P1113-TEST-SUPPLIER-EMAIL                      * 07180000
      ***************************************************************** 07190000
       P1113-TEST-SUPPLIER-EMAIL.                                       07200000
           SET WS-DUP-NOT-FOUND            TO TRUE.                     07210000
           MOVE PDAI-SU-EMAIL              TO WS-DUP-EMAIL-IN.          07220000
           INSPECT WS-DUP-EMAIL-IN                                      07230000
               CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                  07240000
                       TO 'abcdefghijklmnopqrstuvwxyz'.                 07250000
           MOVE ZERO                       TO WS-DUP-SUB.               07260000
           PERFORM P1118-TEST-ONE-SUPP-EMAIL THRU P1118-EXIT            07270000
               VARYING WS-DUP-SUB FROM 1 BY 1                           07280000
               UNTIL WS-DUP-SUB > PDAI-SUT-COUNT                        07290000
                  OR WS-DUP-WAS-FOUND.                                  07300000
       P1113-EXIT.                                                      07310000
           EXIT.                                                        07320000
           EJECT                                                        07330000
      ***************************************************************** 07340000
      *    PARAGRAPH:  P1118-TEST-ONE-SUPP-EMAIL                      * 07350000
      *    FUNCTION :  A BLANK EMAIL ON FILE NEVER MATCHES -- BLANK    *07360000
      *      EMAILS ARE ALWAYS ACCEPTABLE.  REQ 7702.                  *07370000
      ***************************************************************** 07380000
       P1118-TEST-ONE-SUPP-EMAIL.                                       07390000
           IF PDAI-SUT-EMAIL (WS-DUP-SUB)  = SPACES                     07400000
               GO TO P1118-EXIT.                                        07410000
           MOVE PDAI-SUT-EMAIL (WS-DUP-SUB) TO WS-DUP-EMAIL-TBL.        07420000
           INSPECT WS-DUP-EMAIL-TBL                                     07430000
               CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                  07440000
                       TO 'abcdefghijklmnopqrstuvwxyz'.                 07450000
           IF WS-DUP-EMAIL-TBL             = WS-DUP-EMAIL-IN            07460000
               SET WS-DUP-WAS-FOUND        TO TRUE.                     07470000
       P1118-EXIT.                                                      07480000
           EXIT.                                                        07490000
           EJECT                                                        07500000
      ***************************************************************** 07510000
      *    PARAGRAPH:  P1114-REJECT-SUPPLIER                         *  07520000
      *    FUNCTION :  TRACE AND ALERT A SUPPLIER MASTER RECORD       * 07530000
      *      DROPPED FOR A DUPLICATE NAME OR EMAIL.  REQ 7702.         *07540000
      ***************************************************************** 07550000
       P1114-REJECT-SUPPLIER.                                           07560000
           MOVE 'SUPPLIER'               TO WPRJ-FILE-ID.               07570000
           MOVE 'P1114'                   TO WPRJ-PARAGRAPH.            07580000
           MOVE PDAI-SU-ID                TO WPRJ-KEY.                  07590000
           DISPLAY WS-PDAI-REJECT-01.                                   07600000
           DISPLAY WS-PDAI-REJECT-02.                                   07610000
           DISPLAY WS-PDAI-REJECT-03.                                   07620000
           PERFORM P1115-BUILD-SUPPLIER-DUP-ALERT THRU P1115-EXIT.      07630000
       P1114-EXIT.                                                      07640000
           EXIT.                                                        07650000
           EJECT                                                        07660000
      ***************************************************************** 07670000
      *    PARAGRAPH:  P1115-BUILD-SUPPLIER-DUP-ALERT                 * 07680000
      ***************************************************************** 07690000
       P1115-BUILD-SUPPLIER-DUP-ALERT.                                  07700000
           MOVE 1 TO WS-ALERT-PTR.                                      07710000
           MOVE SPACES TO WS-ALERT-BUILD.                               07720000
           STRING 'SUPPLIER REJECTED: ' DELIMITED BY SIZE               07730000
               INTO WS-ALERT-BUILD                                      07740000
               WITH POINTER WS-ALERT-PTR.                               07750000
           MOVE PDAI-SU-ID TO WS-EDIT-COUNT.                            07760000
           PERFORM P9700-STRING-NUMBER THRU P9700-EXIT.                 07770000
           STRING ' - ' DELIMITED BY SIZE                               07780000
               INTO WS-ALERT-BUILD                                      07790000
               WITH POINTER WS-ALERT-PTR.                               07800000
           STRING WPRJ-REASON DELIMITED BY SIZE                         07810000
               INTO WS-ALERT-BUILD                                      07820000
               WITH POINTER WS-ALERT-PTR.                               07830000
           ADD 1 TO PDAI-SU-ALERT-COUNT.                                07840000
           MOVE WS-ALERT-BUILD                                          07850000
               TO PDAI-SU-ALERT-TEXT (PDAI-SU-ALERT-COUNT).             07860000
       P1115-EXIT.                                                      07870000
           EXIT.                                                        07880000
           EJECT                                                        07890000
      ***************************************************************** 07900000
      *                                                               * 07910000
      *    PARAGRAPH:  P1200-LOAD-PRODUCTS                            * 07920000
      *                                                               * 07930000
      *    FUNCTION :  UNIT 1, STEP 3 -- READ THE PRODUCT MASTER      * 07940000
      *      SEQUENTIALLY (ASCENDING PROD-ID), VALIDATE EACH RECORD,  * 07950000
      *      AND LOAD THE SURVIVORS INTO PDAI-PRODUCT-TABLE.           *07960000
      *      INVALID RECORDS ARE COUNTED AS PRODUCT ALERTS AND         *07970000
      *      EXCLUDED FROM ALL FURTHER PROCESSING.                    * 07980000
      *                                                               * 07990000
      *    CALLED BY:  P00000-MAINLINE                                * 08000000
      *                                                               * 08010000
      ***************************************************************** 08020000
       P1200-LOAD-PRODUCTS.                                             08030000
           READ PRODUCT-IN INTO PDAI-PRODUCT-RECORD                     08040000
               AT END SET PRODIN-EOF TO TRUE.                           08050000
           PERFORM P1205-ONE-PRODUCT THRU P1205-EXIT                    08060000
               UNTIL PRODIN-EOF.                                        08070000
       P1200-EXIT.                                                      08080000
           EXIT.                                                        08090000
           EJECT                                                        08100000
      ***************************************************************** 08110000
      *    PARAGRAPH:  P1205-ONE-PRODUCT                               *08120000
      *    FUNCTION :  VALIDATE ONE PRODUCT MASTER RECORD; ADD IT TO   *08130000
      *      THE TABLE WHEN IT PASSES EDIT, OTHERWISE REJECT IT.       *08140000
      ***************************************************************** 08150000
       P1205-ONE-PRODUCT.                                               08160000
           MOVE 'Y' TO WS-PRODUCT-VALID-SW.                             08170000
           PERFORM P1210-VALIDATE-PRODUCT THRU P1210-EXIT.              08180000
           IF WS-PRODUCT-NOT-VALID                                      08190000
               GO TO P1205-CONTINUE.                                    08200000
           PERFORM P1220-ADD-PRODUCT THRU P1220-EXIT.                   08210000
       P1205-CONTINUE.                                                  08220000
           READ PRODUCT-IN INTO PDAI-PRODUCT-RECORD                     08230000
               AT END SET PRODIN-EOF TO TRUE.                           08240000
       P1205-EXIT.                                                      08250000
           EXIT.                                                        08260000
           EJECT                                                        08270000
      ***************************************************************** 08280000
      *    PARAGRAPH:  P1210-VALIDATE-PRODUCT                          *08290000
      *    FUNCTION :  NAME NON-BLANK, SKU NON-BLANK, PRICE > 0, AND   *08300000
      *      THE PRODUCT'S WAREHOUSE KEY MUST EXIST.                   *08310000
      ***************************************************************** 08320000
       P1210-VALIDATE-PRODUCT.                                          08330000
           MOVE SPACES TO WPRJ-REASON.                                  08340000
           IF PDAI-PR-NAME                = SPACES                      08350000
               MOVE 'PRODUCT NAME IS BLANK' TO WPRJ-REASON              08360000
               GO TO P1210-REJECT.                                      08370000
           IF PDAI-PR-SKU                 = SPACES                      08380000
               MOVE 'PRODUCT SKU IS BLANK' TO WPRJ-REASON               08390000
               GO TO P1210-REJECT.                                      08400000
           IF PDAI-PR-UNIT-PRICE          NOT > ZERO                    08410000
               MOVE 'UNIT PRICE NOT GREATER THAN ZERO'                  08420000
                                           TO WPRJ-REASON               08430000
               GO TO P1210-REJECT.                                      08440000
           MOVE PDAI-PR-WHSE-ID TO WS-FIND-SUB.                         08450000
           PERFORM P9100-FIND-WHSE-BY-ID THRU P9100-EXIT.               08460000
           IF WS-FIND-NOT-FOUND                                         08470000
               MOVE 'WAREHOUSE KEY NOT ON FILE' TO WPRJ-REASON          08480000
               GO TO P1210-REJECT.                                      08490000
           GO TO P1210-EXIT.                                            08500000
       P1210-REJECT.                                                    08510000
           MOVE 'N' TO WS-PRODUCT-VALID-SW.                             08520000
           MOVE 'PRODUCT ' TO WPRJ-FILE-ID.                             08530000
           MOVE 'P1210' TO WPRJ-PARAGRAPH.                              08540000
           MOVE PDAI-PR-ID TO WPRJ-KEY.                                 08550000
           DISPLAY WS-PDAI-REJECT-01.                                   08560000
           DISPLAY WS-PDAI-REJECT-02.                                   08570000
           DISPLAY WS-PDAI-REJECT-03.                                   08580000
MO7702     PERFORM P1211-BUILD-PRODUCT-ALERT THRU P1211-EXIT.           08590000
       P1210-EXIT.                                                      08600000
           EXIT.                                                        08610000
           EJECT                                                        08620000
      ***************************************************************** 08630000
      *    PARAGRAPH:  P1211-BUILD-PRODUCT-ALERT                      * 08640000
      *    FUNCTION :  COUNTS THE REJECTED PRODUCT AND BUILDS THE     * 08650000
      *      ALERT LINE SO THE REJECT SHOWS UP IN THE PRODUCT ALERT   * 08660000
      *      GROUP OF THE BATCH REPORT, NOT JUST ON SYSOUT.  REQ 7702.* 08670000
      ***************************************************************** 08680000
       P1211-BUILD-PRODUCT-ALERT.                                       08690000
           MOVE 1 TO WS-ALERT-PTR.                                      08700000
           MOVE SPACES TO WS-ALERT-BUILD.                               08710000
           STRING 'PRODUCT REJECTED: ' DELIMITED BY SIZE                08720000
               INTO WS-ALERT-BUILD                                      08730000
               WITH POINTER WS-ALERT-PTR.                               08740000
           MOVE PDAI-PR-ID TO WS-EDIT-COUNT.                            08750000
           PERFORM P9700-STRING-NUMBER THRU P9700-EXIT.                 08760000
           STRING ' - ' DELIMITED BY SIZE                               08770000
               INTO WS-ALERT-BUILD                                      08780000
               WITH POINTER WS-ALERT-PTR.                               08790000
           STRING WPRJ-REASON DELIMITED BY SIZE                         08800000
               INTO WS-ALERT-BUILD                                      08810000
               WITH POINTER WS-ALERT-PTR.                               08820000
           ADD 1 TO PDAI-PR-ALERT-COUNT.                                08830000
           MOVE WS-ALERT-BUILD                                          08840000
               TO PDAI-PR-ALERT-TEXT (PDAI-PR-ALERT-COUNT).             08850000
       P1211-EXIT.                                                      08860000
           EXIT.                                                        08870000
           EJECT                                                        08880000
      ***************************************************************** 08890000
      *    PARAGRAPH:  P1220-ADD-PRODUCT                               *08900000
      *    FUNCTION :  ADD ONE VALIDATED PRODUCT TO THE PRODUCT TABLE, *08910000
      *      RESOLVE ITS WAREHOUSE SUBSCRIPT (FOUND BY P1210 ABOVE),   *08920000
      *      AND IF IT CITES A SUPPLIER MARK THAT SUPPLIER AS          *08930000
      *      REFERENCED FOR THE RELIABLE-SUPPLIER TEST IN UNIT 4.      *08940000
      ***************************************************************** 08950000
       P1220-ADD-PRODUCT.                                               08960000
           ADD 1 TO PDAI-PRT-COUNT.                                     08970000
           MOVE PDAI-PRT-COUNT TO WS-PR-SUB.                            08980000
           MOVE PDAI-PR-ID TO PDAI-PRT-ID (WS-PR-SUB).                  08990000
           MOVE PDAI-PR-NAME TO PDAI-PRT-NAME (WS-PR-SUB).              09000000
           MOVE PDAI-PR-SKU TO PDAI-PRT-SKU (WS-PR-SUB).                09010000
           MOVE PDAI-PR-CATEGORY TO PDAI-PRT-CATEGORY (WS-PR-SUB).      09020000
           MOVE PDAI-PR-WHSE-ID TO PDAI-PRT-WHSE-ID (WS-PR-SUB).        09030000
           MOVE WS-FIND-SUB TO PDAI-PRT-WHSE-SUB (WS-PR-SUB).           09040000
           MOVE PDAI-PR-SUPPLIER-ID TO PDAI-PRT-SUPPLR-ID (WS-PR-SUB).  09050000
           MOVE PDAI-PR-STOCK-QTY TO PDAI-PRT-STOCK-QTY (WS-PR-SUB).    09060000
           MOVE PDAI-PR-MIN-STOCK TO PDAI-PRT-MIN-STOCK (WS-PR-SUB).    09070000
           MOVE PDAI-PR-UNIT-PRICE TO PDAI-PRT-UNIT-PRICE (WS-PR-SUB).  09080000
           IF PDAI-PR-SUPPLIER-ID          = ZERO                       09090000
               GO TO P1220-EXIT.                                        09100000
           MOVE PDAI-PR-SUPPLIER-ID TO WS-FIND-SUB.                     09110000
           PERFORM P9200-FIND-SUPPLIER-BY-ID THRU P9200-EXIT.           09120000
           IF WS-FIND-WAS-FOUND                                         09130000
               SET PDAI-SUT-IS-REFERENCED (WS-FIND-SUB) TO TRUE.        09140000
       P1220-EXIT.                                                      09150000
           EXIT.                                                        09160000
           EJECT                                                        09170000
      ***************************************************************** 09180000
      *                                                               * 09190000
      *    PARAGRAPH:  P2000-PROCESS-ORDERS                           * 09200000
      *                                                               * 09210000
      *    FUNCTION :  UNIT 2 MAINLINE.  MATCHES THE ORDER-HEADER     * 09220000
      *      FILE AGAINST THE ORDER-ITEM DETAIL FILE (CLASSIC         * 09230000
      *      HEADER/DETAIL MATCH, ITEMS SORTED BY ITEM-ORDER-ID) AND  * 09240000
      *      APPLIES THE STATE-MACHINE/STOCK RULES TO EACH ORDER.     * 09250000
      *                                                               * 09260000
      ***************************************************************** 09270000
       P2000-PROCESS-ORDERS.                                            09280000
           PERFORM P2005-PRIME-ITEM-READ  THRU P2005-EXIT.              09290000
           PERFORM P2006-PRIME-ORDER-READ THRU P2006-EXIT.              09300000
           PERFORM P2010-PROCESS-ONE-ORDER THRU P2010-EXIT              09310000
               UNTIL ORDRIN-EOF.                                        09320000
           PERFORM P2070-BUILD-PENDING-ALERT  THRU P2070-EXIT.          09330000
           PERFORM P2080-BUILD-DELAYED-ALERTS THRU P2080-EXIT.          09340000
       P2000-EXIT.                                                      09350000
           EXIT.                                                        09360000
           EJECT                                                        09370000
      ***************************************************************** 09380000
      *    PARAGRAPH:  P2005-PRIME-ITEM-READ                          * 09390000
      ***************************************************************** 09400000
       P2005-PRIME-ITEM-READ.                                           09410000
           READ ITEM-IN INTO PDAI-ITEM-RECORD                           09420000
               AT END                                                   09430000
                   SET ITEMIN-EOF        TO TRUE                        09440000
                   MOVE ZERO              TO PDAI-IT-ORDER-ID.          09450000
       P2005-EXIT.                                                      09460000
           EXIT.                                                        09470000
           EJECT                                                        09480000
      ***************************************************************** 09490000
      *    PARAGRAPH:  P2006-PRIME-ORDER-READ                         * 09500000
      ***************************************************************** 09510000
       P2006-PRIME-ORDER-READ.                                          09520000
           READ ORDER-IN INTO PDAI-ORDER-RECORD                         09530000
               AT END                                                   09540000
                   SET ORDRIN-EOF         TO TRUE.                      09550000
       P2006-EXIT.                                                      09560000
           EXIT.                                                        09570000
           EJECT                                                        09580000
      ***************************************************************** 09590000
      *                                                               * 09600000
      *    PARAGRAPH:  P2010-PROCESS-ONE-ORDER                        * 09610000
      *                                                               * 09620000
      *    FUNCTION :  PRICES, VALIDATES, APPLIES THE LIFECYCLE       * 09630000
      *      STOCK EFFECT, ACCUMULATES AND WRITES ONE ORDER, THEN     * 09640000
      *      READS THE NEXT ORDER-HEADER RECORD.                      * 09650000
      *                                                               * 09660000
      ***************************************************************** 09670000
       P2010-PROCESS-ONE-ORDER.                                         09680000
           PERFORM P2011-LOAD-ITEMS  THRU P2011-EXIT.                   09690000
           PERFORM P2020-PRICE-ORDER THRU P2020-EXIT.                   09700000
           PERFORM P2030-VALIDATE-ORDER THRU P2030-EXIT.                09710000
           IF WS-ORDER-VALID                                            09720000
               PERFORM P2040-APPLY-LIFECYCLE THRU P2040-EXIT            09730000
           END-IF.                                                      09740000
           IF WS-ORDER-NOT-VALID                                        09750000
               PERFORM P2035-REJECT-ORDER THRU P2035-EXIT               09760000
           ELSE                                                         09770000
               PERFORM P2050-ACCUM-ORDER  THRU P2050-EXIT               09780000
           END-IF.                                                      09790000
           PERFORM P2060-WRITE-ORDER THRU P2060-EXIT.                   09800000
           READ ORDER-IN INTO PDAI-ORDER-RECORD                         09810000
               AT END                                                   09820000
                   SET ORDRIN-EOF         TO TRUE.                      09830000
       P2010-EXIT.                                                      09840000
           EXIT.                                                        09850000
           EJECT                                                        09860000
      ***************************************************************** 09870000
      *                                                               * 09880000
      *    PARAGRAPH:  P2011-LOAD-ITEMS                               * 09890000
      *                                                               * 09900000
      *    FUNCTION :  BUILDS PDAI-CUR-ORDER-ITEMS FROM THE ITEM-IN   * 09910000
      *      DETAIL RECORDS WHOSE PDAI-IT-ORDER-ID MATCHES THE        * 09920000
      *      HEADER NOW IN PDAI-ORDER-RECORD.                          *09930000
      *                                                               * 09940000
      ***************************************************************** 09950000
       P2011-LOAD-ITEMS.                                                09960000
           MOVE ZERO TO PDAI-COI-COUNT.                                 09970000
           PERFORM P2012-MATCH-ONE-ITEM THRU P2012-EXIT                 09980000
               UNTIL ITEMIN-EOF                                         09990000
                  OR PDAI-IT-ORDER-ID NOT = PDAI-OR-ID.                 10000000
       P2011-EXIT.                                                      10010000
           EXIT.                                                        10020000
           EJECT                                                        10030000
      ***************************************************************** 10040000
      *    PARAGRAPH:  P2012-MATCH-ONE-ITEM                           * 10050000
      ***************************************************************** 10060000
       P2012-MATCH-ONE-ITEM.                                            10070000
           ADD 1 TO PDAI-COI-COUNT.                                     10080000
           MOVE PDAI-IT-PRODUCT-ID                                      10090000
               TO PDAI-COI-PRODUCT-ID (PDAI-COI-COUNT).                 10100000
           MOVE PDAI-IT-QUANTITY                                        10110000
               TO PDAI-COI-QUANTITY   (PDAI-COI-COUNT).                 10120000
           MOVE PDAI-IT-UNIT-PRICE                                      10130000
               TO PDAI-COI-UNIT-PRICE (PDAI-COI-COUNT).                 10140000
           MOVE ZERO                                                    10150000
               TO PDAI-COI-PROD-SUB   (PDAI-COI-COUNT).                 10160000
           MOVE PDAI-IT-PRODUCT-ID TO WS-FIND-SUB.                      10170000
           PERFORM P9300-FIND-PRODUCT-BY-ID THRU P9300-EXIT.            10180000
           IF WS-FIND-WAS-FOUND                                         10190000
               MOVE WS-FIND-SUB TO PDAI-COI-PROD-SUB (PDAI-COI-COUNT)   10200000
           END-IF.                                                      10210000
           READ ITEM-IN INTO PDAI-ITEM-RECORD                           10220000
               AT END                                                   10230000
                   SET ITEMIN-EOF         TO TRUE                       10240000
                   MOVE ZERO               TO PDAI-IT-ORDER-ID.         10250000
       P2012-EXIT.                                                      10260000
           EXIT.                                                        10270000
           EJECT                                                        10280000
      ***************************************************************** 10290000
      *                                                               * 10300000
      *    PARAGRAPH:  P2020-PRICE-ORDER                              * 10310000
      *                                                               * 10320000
      *    FUNCTION :  LINE TOTAL = QTY X UNIT PRICE FOR EACH ITEM,   * 10330000
      *      ORDER TOTAL = SUM OF LINE TOTALS.                        * 10340000
      *                                                               * 10350000
      ***************************************************************** 10360000
       P2020-PRICE-ORDER.                                               10370000
           MOVE ZERO TO PDAI-OR-TOTAL-AMOUNT.                           10380000
           PERFORM P2021-PRICE-ONE-ITEM THRU P2021-EXIT                 10390000
               VARYING WS-COI-SUB FROM 1 BY 1                           10400000
               UNTIL WS-COI-SUB > PDAI-COI-COUNT.                       10410000
       P2020-EXIT.                                                      10420000
           EXIT.                                                        10430000
           EJECT                                                        10440000
      ***************************************************************** 10450000
      *    PARAGRAPH:  P2021-PRICE-ONE-ITEM                           * 10460000
      ***************************************************************** 10470000
       P2021-PRICE-ONE-ITEM.                                            10480000
           COMPUTE PDAI-COI-LINE-TOTAL (WS-COI-SUB) =                   10490000
                   PDAI-COI-QUANTITY (WS-COI-SUB) *                     10500000
                   PDAI-COI-UNIT-PRICE (WS-COI-SUB).                    10510000
           ADD PDAI-COI-LINE-TOTAL (WS-COI-SUB) TO PDAI-OR-TOTAL-AMOUNT.10520000
       P2021-EXIT.                                                      10530000
           EXIT.                                                        10540000
           EJECT                                                        10550000
                                                                        10560000
      ***************************************************************** 10570000
      *                                                               * 10580000
      *    PARAGRAPH:  P2030-VALIDATE-ORDER                           * 10590000
      *                                                               * 10600000
      *    FUNCTION :  TYPE MUST BE KNOWN, SUPPLIER (IF GIVEN) MUST   * 10610000
      *      EXIST, THE ORDER MUST CARRY AT LEAST ONE ITEM, AND EACH  * 10620000
      *      ITEM MUST PASS P2031.  SETS WS-ORDER-VALID-SW.           * 10630000
      *                                                               * 10640000
      ***************************************************************** 10650000
       P2030-VALIDATE-ORDER.                                            10660000
           SET WS-ORDER-VALID TO TRUE.                                  10670000
           MOVE SPACES TO WPRJ-REASON.                                  10680000
           IF NOT PDAI-OR-PURCHASE                                      10690000
              AND NOT PDAI-OR-SALE                                      10700000
              AND NOT PDAI-OR-TRANSFER                                  10710000
               MOVE 'ORDER TYPE NOT RECOGNIZED' TO WPRJ-REASON          10720000
               GO TO P2030-INVALID                                      10730000
           END-IF.                                                      10740000
           IF PDAI-OR-SUPPLIER-ID NOT = ZERO                            10750000
               MOVE PDAI-OR-SUPPLIER-ID TO WS-FIND-SUB                  10760000
               PERFORM P9200-FIND-SUPPLIER-BY-ID THRU P9200-EXIT        10770000
               IF WS-FIND-NOT-FOUND                                     10780000
                   MOVE 'SUPPLIER NOT FOUND' TO WPRJ-REASON             10790000
                   GO TO P2030-INVALID                                  10800000
               END-IF                                                   10810000
           END-IF.                                                      10820000
           IF PDAI-COI-COUNT = ZERO                                     10830000
               MOVE 'ORDER HAS NO ITEMS ON FILE' TO WPRJ-REASON         10840000
               GO TO P2030-INVALID                                      10850000
           END-IF.                                                      10860000
           PERFORM P2031-VALIDATE-ONE-ITEM THRU P2031-EXIT              10870000
               VARYING WS-COI-SUB FROM 1 BY 1                           10880000
               UNTIL WS-COI-SUB > PDAI-COI-COUNT                        10890000
                  OR WS-ORDER-NOT-VALID.                                10900000
           GO TO P2030-EXIT.                                            10910000
       P2030-INVALID.                                                   10920000
           SET WS-ORDER-NOT-VALID TO TRUE.                              10930000
       P2030-EXIT.                                                      10940000
           EXIT.                                                        10950000
           EJECT                                                        10960000
      ***************************************************************** 10970000
      *    PARAGRAPH:  P2031-VALIDATE-ONE-ITEM                        * 10980000
      ***************************************************************** 10990000
       P2031-VALIDATE-ONE-ITEM.                                         11000000
           IF PDAI-COI-PROD-SUB (WS-COI-SUB) = ZERO                     11010000
               MOVE 'ITEM PRODUCT NOT FOUND' TO WPRJ-REASON             11020000
               SET WS-ORDER-NOT-VALID TO TRUE                           11030000
               GO TO P2031-EXIT                                         11040000
           END-IF.                                                      11050000
           IF PDAI-COI-QUANTITY (WS-COI-SUB) < 1                        11060000
               MOVE 'ITEM QUANTITY LESS THAN ONE' TO WPRJ-REASON        11070000
               SET WS-ORDER-NOT-VALID TO TRUE                           11080000
               GO TO P2031-EXIT                                         11090000
           END-IF.                                                      11100000
           IF PDAI-COI-UNIT-PRICE (WS-COI-SUB) NOT > ZERO               11110000
               MOVE 'ITEM UNIT PRICE NOT GREATER THAN ZERO'             11120000
                                           TO WPRJ-REASON               11130000
               SET WS-ORDER-NOT-VALID TO TRUE                           11140000
           END-IF.                                                      11150000
       P2031-EXIT.                                                      11160000
           EXIT.                                                        11170000
           EJECT                                                        11180000
      ***************************************************************** 11190000
      *                                                               * 11200000
      *    PARAGRAPH:  P2035-REJECT-ORDER                             * 11210000
      *                                                               * 11220000
      *    FUNCTION :  TRACES THE REJECT TO SYSOUT AND ADDS AN ORDER  * 11230000
      *      ALERT LINE.  NO STOCK EFFECT.  ORD-TOTAL-AMOUNT IS LEFT  * 11240000
      *      AT ZERO FOR A REJECTED ORDER.                            * 11250000
      *                                                               * 11260000
      ***************************************************************** 11270000
       P2035-REJECT-ORDER.                                              11280000
           MOVE ZERO                      TO PDAI-OR-TOTAL-AMOUNT.      11290000
           MOVE 'ORDER   '                TO WPRJ-FILE-ID.              11300000
           MOVE 'P2030'                    TO WPRJ-PARAGRAPH.           11310000
           MOVE PDAI-OR-ID                 TO WPRJ-KEY.                 11320000
           DISPLAY WS-PDAI-REJECT-01.                                   11330000
           DISPLAY WS-PDAI-REJECT-02.                                   11340000
           DISPLAY WS-PDAI-REJECT-03.                                   11350000
           PERFORM P2036-BUILD-ORDER-ALERT THRU P2036-EXIT.             11360000
       P2035-EXIT.                                                      11370000
           EXIT.                                                        11380000
           EJECT                                                        11390000
      ***************************************************************** 11400000
      *    PARAGRAPH:  P2036-BUILD-ORDER-ALERT                        * 11410000
      ***************************************************************** 11420000
       P2036-BUILD-ORDER-ALERT.                                         11430000
           MOVE SPACES TO WS-ALERT-BUILD.                               11440000
           STRING 'ORDER REJECTED: '     DELIMITED BY SIZE              11450000
                  PDAI-OR-NUMBER          DELIMITED BY SIZE             11460000
                  ' - '                   DELIMITED BY SIZE             11470000
                  WPRJ-REASON             DELIMITED BY SIZE             11480000
               INTO WS-ALERT-BUILD.                                     11490000
           ADD 1 TO PDAI-OR-ALERT-COUNT.                                11500000
           MOVE WS-ALERT-BUILD                                          11510000
               TO PDAI-OR-ALERT-TEXT (PDAI-OR-ALERT-COUNT).             11520000
       P2036-EXIT.                                                      11530000
           EXIT.                                                        11540000
           EJECT                                                        11550000
                                                                        11560000
      ***************************************************************** 11570000
      *                                                               * 11580000
      *    PARAGRAPH:  P2040-APPLY-LIFECYCLE                          * 11590000
      *                                                               * 11600000
      *    FUNCTION :  APPLIES THE STOCK SIDE EFFECT THAT GOES WITH   * 11610000
      *      THE STATUS/TYPE COMBINATION CARRIED ON THIS ORDER.       * 11620000
      *      CONFIRMED+SALE REDUCES STOCK ALL-OR-NOTHING (REQ 2903).  * 11630000
      *      DELIVERED+PURCHASE INCREASES STOCK AND SETS THE ACTUAL   * 11640000
      *      DELIVERY DATE.  CANCELLED+SALE RESTORES STOCK.  ALL      * 11650000
      *      OTHER COMBINATIONS (PENDING, SHIPPED, ETC.) HAVE NO      * 11660000
      *      STOCK EFFECT IN THIS RUN.                                 *11670000
      *                                                               * 11680000
      ***************************************************************** 11690000
       P2040-APPLY-LIFECYCLE.                                           11700000
           IF PDAI-OR-CONFIRMED                                         11710000
               IF PDAI-OR-SALE                                          11720000
                   PERFORM P2041-REDUCE-STOCK-ALL THRU P2041-EXIT       11730000
               END-IF                                                   11740000
               GO TO P2040-EXIT                                         11750000
           END-IF.                                                      11760000
           IF PDAI-OR-DELIVERED                                         11770000
               IF PDAI-OR-PURCHASE                                      11780000
                   PERFORM P2042-INCREASE-STOCK-ALL THRU P2042-EXIT     11790000
                   MOVE WS-RUN-DATE TO PDAI-OR-ACTUAL-DATE              11800000
               END-IF                                                   11810000
               GO TO P2040-EXIT                                         11820000
           END-IF.                                                      11830000
           IF PDAI-OR-CANCELLED                                         11840000
               IF PDAI-OR-SALE                                          11850000
                   PERFORM P2042-INCREASE-STOCK-ALL THRU P2042-EXIT     11860000
               END-IF                                                   11870000
           END-IF.                                                      11880000
       P2040-EXIT.                                                      11890000
           EXIT.                                                        11900000
           EJECT                                                        11910000
      ***************************************************************** 11920000
      *                                                               * 11930000
      *    PARAGRAPH:  P2041-REDUCE-STOCK-ALL                         * 11940000
      *                                                               * 11950000
      *    FUNCTION :  REQ 2903 - ALL-OR-NOTHING STOCK CHECK.  IF     * 11960000
      *      ANY ITEM ON THE ORDER IS SHORT, NO STOCK IS TOUCHED AND  * 11970000
      *      THE WHOLE ORDER IS REJECTED.                              *11980000
      *                                                               * 11990000
      ***************************************************************** 12000000
CN2903 P2041-REDUCE-STOCK-ALL.                                          12010000
           MOVE 'N' TO WS-STOCK-SHORT-SW.                               12020000
           PERFORM P2043-CHECK-ONE-AVAIL THRU P2043-EXIT                12030000
               VARYING WS-COI-SUB FROM 1 BY 1                           12040000
               UNTIL WS-COI-SUB > PDAI-COI-COUNT                        12050000
                  OR WS-STOCK-IS-SHORT.                                 12060000
CN2903     IF WS-STOCK-IS-SHORT                                         12070000
               MOVE 'INSUFFICIENT STOCK FOR ONE OR MORE ITEMS'          12080000
                                           TO WPRJ-REASON               12090000
               SET WS-ORDER-NOT-VALID TO TRUE                           12100000
               GO TO P2041-EXIT                                         12110000
           END-IF.                                                      12120000
           PERFORM P2044-REDUCE-ONE-ITEM THRU P2044-EXIT                12130000
               VARYING WS-COI-SUB FROM 1 BY 1                           12140000
               UNTIL WS-COI-SUB > PDAI-COI-COUNT.                       12150000
       P2041-EXIT.                                                      12160000
           EXIT.                                                        12170000
           EJECT                                                        12180000
      ***************************************************************** 12190000
      *    PARAGRAPH:  P2043-CHECK-ONE-AVAIL                          * 12200000
      ***************************************************************** 12210000
       P2043-CHECK-ONE-AVAIL.                                           12220000
           MOVE PDAI-COI-PROD-SUB (WS-COI-SUB) TO WS-PR-SUB.            12230000
           IF PDAI-PRT-STOCK-QTY (WS-PR-SUB) <                          12240000
                                       PDAI-COI-QUANTITY (WS-COI-SUB)   12250000
               SET WS-STOCK-IS-SHORT TO TRUE                            12260000
           END-IF.                                                      12270000
       P2043-EXIT.                                                      12280000
           EXIT.                                                        12290000
           EJECT                                                        12300000
      ***************************************************************** 12310000
      *    PARAGRAPH:  P2044-REDUCE-ONE-ITEM                          * 12320000
      ***************************************************************** 12330000
       P2044-REDUCE-ONE-ITEM.                                           12340000
           MOVE PDAI-COI-PROD-SUB (WS-COI-SUB) TO WS-PR-SUB.            12350000
           SUBTRACT PDAI-COI-QUANTITY (WS-COI-SUB)                      12360000
               FROM PDAI-PRT-STOCK-QTY (WS-PR-SUB).                     12370000
       P2044-EXIT.                                                      12380000
           EXIT.                                                        12390000
           EJECT                                                        12400000
      ***************************************************************** 12410000
      *                                                               * 12420000
      *    PARAGRAPH:  P2042-INCREASE-STOCK-ALL                       * 12430000
      *                                                               * 12440000
      *    FUNCTION :  UNCONDITIONAL STOCK INCREASE FOR EACH ITEM ON  * 12450000
      *      THE ORDER -- USED FOR DELIVERED PURCHASES AND FOR        * 12460000
      *      CANCELLED SALES BEING RESTORED.                          * 12470000
      *                                                               * 12480000
      ***************************************************************** 12490000
       P2042-INCREASE-STOCK-ALL.                                        12500000
           PERFORM P2047-INCREASE-ONE-ITEM THRU P2047-EXIT              12510000
               VARYING WS-COI-SUB FROM 1 BY 1                           12520000
               UNTIL WS-COI-SUB > PDAI-COI-COUNT.                       12530000
       P2042-EXIT.                                                      12540000
           EXIT.                                                        12550000
           EJECT                                                        12560000
      ***************************************************************** 12570000
      *    PARAGRAPH:  P2047-INCREASE-ONE-ITEM                        * 12580000
      ***************************************************************** 12590000
       P2047-INCREASE-ONE-ITEM.                                         12600000
           MOVE PDAI-COI-PROD-SUB (WS-COI-SUB) TO WS-PR-SUB.            12610000
           IF WS-PR-SUB NOT = ZERO                                      12620000
               ADD PDAI-COI-QUANTITY (WS-COI-SUB)                       12630000
                   TO PDAI-PRT-STOCK-QTY (WS-PR-SUB)                    12640000
           END-IF.                                                      12650000
       P2047-EXIT.                                                      12660000
           EXIT.                                                        12670000
           EJECT                                                        12680000
                                                                        12690000
      ***************************************************************** 12700000
      *                                                               * 12710000
      *    PARAGRAPH:  P2050-ACCUM-ORDER                              * 12720000
      *                                                               * 12730000
      *    FUNCTION :  COUNTS THE ORDER BY STATUS AND BY TYPE, ADDS   * 12740000
      *      DELIVERED REVENUE WHEN THE ORDER DATE FALLS INSIDE THE   * 12750000
      *      REPORTING WINDOW, AND CALLS PDAIS01 TO TEST FOR A         *12760000
      *      DELAYED DELIVERY.                                        * 12770000
      *                                                               * 12780000
      ***************************************************************** 12790000
       P2050-ACCUM-ORDER.                                               12800000
           ADD 1 TO WS-ORDER-COUNT.                                     12810000
           IF PDAI-OR-PENDING                                           12820000
               ADD 1 TO WS-CNT-PENDING                                  12830000
           END-IF.                                                      12840000
           IF PDAI-OR-CONFIRMED                                         12850000
               ADD 1 TO WS-CNT-CONFIRMED                                12860000
           END-IF.                                                      12870000
           IF PDAI-OR-SHIPPED                                           12880000
               ADD 1 TO WS-CNT-SHIPPED                                  12890000
           END-IF.                                                      12900000
           IF PDAI-OR-DELIVERED                                         12910000
               ADD 1 TO WS-CNT-DELIVERED                                12920000
           END-IF.                                                      12930000
           IF PDAI-OR-CANCELLED                                         12940000
               ADD 1 TO WS-CNT-CANCELLED                                12950000
           END-IF.                                                      12960000
           IF PDAI-OR-DELAYED                                           12970000
               ADD 1 TO WS-CNT-DELAYED-STAT                             12980000
           END-IF.                                                      12990000
           IF PDAI-OR-PURCHASE                                          13000000
               ADD 1 TO WS-CNT-PURCHASE                                 13010000
           END-IF.                                                      13020000
           IF PDAI-OR-SALE                                              13030000
               ADD 1 TO WS-CNT-SALE                                     13040000
           END-IF.                                                      13050000
           IF PDAI-OR-TRANSFER                                          13060000
               ADD 1 TO WS-CNT-TRANSFER                                 13070000
           END-IF.                                                      13080000
           IF PDAI-OR-DELIVERED                                         13090000
              AND PDAI-OR-DATE > WS-REV-FROM-DATE                       13100000
              AND PDAI-OR-DATE < WS-REV-TO-DATE                         13110000
               ADD PDAI-OR-TOTAL-AMOUNT TO WS-DELIVERED-REVENUE         13120000
           END-IF.                                                      13130000
           PERFORM P2051-TEST-DELAYED THRU P2051-EXIT.                  13140000
       P2050-EXIT.                                                      13150000
           EXIT.                                                        13160000
           EJECT                                                        13170000
      ***************************************************************** 13180000
      *                                                               * 13190000
      *    PARAGRAPH:  P2051-TEST-DELAYED                             * 13200000
      *                                                               * 13210000
      *    FUNCTION :  CALLS PDAIS01 WITH THE RUN DATE AND THE        * 13220000
      *      ORDER'S EXPECTED/ACTUAL DELIVERY DATES.  WHEN THE        * 13230000
      *      SUBROUTINE COMES BACK WITH THE DELAYED FLAG SET, THE     * 13240000
      *      ORDER NUMBER AND EXPECTED DATE ARE SAVED FOR THE END-OF  * 13250000
      *      -RUN DELAYED ALERT DETAIL LINES BUILT BY P2080.          * 13260000
      *                                                               * 13270000
      ***************************************************************** 13280000
       P2051-TEST-DELAYED.                                              13290000
           MOVE WS-RUN-DATE            TO PDAIS01-RUN-DATE.             13300000
           MOVE PDAI-OR-EXPECTED-DATE  TO PDAIS01-EXPECTED-DATE.        13310000
           MOVE PDAI-OR-ACTUAL-DATE    TO PDAIS01-ACTUAL-DATE.          13320000
           MOVE PDAIS01-PARMS          TO LS-PDAIS01-PARM-AREA.         13330000
           CALL 'PDAIS01' USING LS-PDAIS01-PARM-AREA.                   13340000
           MOVE LS-PDAIS01-PARM-AREA   TO PDAIS01-PARMS.                13350000
           IF PDAIS01-NOT-DELAYED                                       13360000
               GO TO P2051-EXIT                                         13370000
           END-IF.                                                      13380000
           ADD 1 TO WS-DELAYED-COUNT.                                   13390000
           ADD 1 TO PDAI-DLY-COUNT.                                     13400000
           MOVE PDAI-OR-NUMBER                                          13410000
               TO PDAI-DLY-NUMBER   (PDAI-DLY-COUNT).                   13420000
           MOVE PDAI-OR-EXPECTED-DATE                                   13430000
               TO PDAI-DLY-EXPECTED (PDAI-DLY-COUNT).                   13440000
       P2051-EXIT.                                                      13450000
           EXIT.                                                        13460000
           EJECT                                                        13470000
      ***************************************************************** 13480000
      *                                                               * 13490000
      *    PARAGRAPH:  P2060-WRITE-ORDER                              * 13500000
      *                                                               * 13510000
      *    FUNCTION :  WRITES THE ORDER, WHETHER REJECTED OR NOT, TO  * 13520000
      *      THE PROCESSED-ORDER OUTPUT FILE WITH ITS UPDATED         * 13530000
      *      STATUS/TOTAL/DATES.                                       *13540000
      *                                                               * 13550000
      ***************************************************************** 13560000
       P2060-WRITE-ORDER.                                               13570000
           WRITE FD-ORDER-OUT-RECORD FROM PDAI-ORDER-RECORD.            13580000
       P2060-EXIT.                                                      13590000
           EXIT.                                                        13600000
           EJECT                                                        13610000
      ***************************************************************** 13620000
      *                                                               * 13630000
      *    PARAGRAPH:  P2070-BUILD-PENDING-ALERT                      * 13640000
      *                                                               * 13650000
      *    FUNCTION :  END-OF-RUN SINGLE-LINE ALERT -- EMITTED ONLY   * 13660000
      *      WHEN AT LEAST ONE ORDER IS STILL PENDING.                * 13670000
      *                                                               * 13680000
      ***************************************************************** 13690000
       P2070-BUILD-PENDING-ALERT.                                       13700000
           IF WS-CNT-PENDING = ZERO                                     13710000
               GO TO P2070-EXIT.                                        13720000
           MOVE 1 TO WS-ALERT-PTR.                                      13730000
           MOVE SPACES TO WS-ALERT-BUILD.                               13740000
MO7702     STRING 'PENDING ORDERS: ' DELIMITED BY SIZE                  13750000
               INTO WS-ALERT-BUILD                                      13760000
               WITH POINTER WS-ALERT-PTR.                               13770000
           MOVE WS-CNT-PENDING TO WS-EDIT-COUNT.                        13780000
           PERFORM P9700-STRING-NUMBER THRU P9700-EXIT.                 13790000
           STRING ' orders awaiting processing' DELIMITED BY SIZE       13800000
               INTO WS-ALERT-BUILD                                      13810000
               WITH POINTER WS-ALERT-PTR.                               13820000
           ADD 1 TO PDAI-OR-ALERT-COUNT.                                13830000
           MOVE WS-ALERT-BUILD                                          13840000
               TO PDAI-OR-ALERT-TEXT (PDAI-OR-ALERT-COUNT).             13850000
       P2070-EXIT.                                                      13860000
           EXIT.                                                        13870000
           EJECT                                                        13880000
                                                                        13890000
      ***************************************************************** 13900000
      *                                                               * 13910000
      *    PARAGRAPH:  P2080-BUILD-DELAYED-ALERTS                     * 13920000
      *                                                               * 13930000
      *    FUNCTION :  END-OF-RUN ALERT GROUP -- A HEADER LINE        * 13940000
      *      CARRYING THE FINAL DELAYED COUNT, FOLLOWED BY ONE DETAIL * 13950000
      *      LINE PER ENTRY SAVED IN PDAI-DELAYED-TABLE BY P2051.      *13960000
      *      EMITTED ONLY WHEN AT LEAST ONE ORDER WAS DELAYED.         *13970000
      *                                                               * 13980000
      ***************************************************************** 13990000
       P2080-BUILD-DELAYED-ALERTS.                                      14000000
           IF PDAI-DLY-COUNT = ZERO                                     14010000
               GO TO P2080-EXIT.                                        14020000
           MOVE 1 TO WS-ALERT-PTR.                                      14030000
           MOVE SPACES TO WS-ALERT-BUILD.                               14040000
           STRING 'DELAYED ORDERS: ' DELIMITED BY SIZE                  14050000
               INTO WS-ALERT-BUILD                                      14060000
               WITH POINTER WS-ALERT-PTR.                               14070000
           MOVE PDAI-DLY-COUNT TO WS-EDIT-COUNT.                        14080000
           PERFORM P9700-STRING-NUMBER THRU P9700-EXIT.                 14090000
           STRING ' orders past expected delivery date' DELIMITED BY    14100000
               SIZE INTO WS-ALERT-BUILD WITH POINTER WS-ALERT-PTR.      14110000
           ADD 1 TO PDAI-OR-ALERT-COUNT.                                14120000
           MOVE WS-ALERT-BUILD                                          14130000
               TO PDAI-OR-ALERT-TEXT (PDAI-OR-ALERT-COUNT).             14140000
           PERFORM P2081-BUILD-ONE-DELAYED THRU P2081-EXIT              14150000
               VARYING WS-COI-SUB FROM 1 BY 1                           14160000
               UNTIL WS-COI-SUB > PDAI-DLY-COUNT.                       14170000
       P2080-EXIT.                                                      14180000
           EXIT.                                                        14190000
           EJECT                                                        14200000
      ***************************************************************** 14210000
      *    PARAGRAPH:  P2081-BUILD-ONE-DELAYED                        * 14220000
      ***************************************************************** 14230000
       P2081-BUILD-ONE-DELAYED.                                         14240000
           MOVE PDAI-DLY-EXPECTED (WS-COI-SUB)                          14250000
               TO WS-DATE-CONVERT-NUM.                                  14260000
           PERFORM P9400-FORMAT-DATE THRU P9400-EXIT.                   14270000
           MOVE SPACES TO WS-ALERT-BUILD.                               14280000
           STRING '  - Order '               DELIMITED BY SIZE          14290000
                  PDAI-DLY-NUMBER (WS-COI-SUB)  DELIMITED BY SIZE       14300000
                  ' (Expected: '              DELIMITED BY SIZE         14310000
                  WS-DATE-CONVERT-TEXT        DELIMITED BY SIZE         14320000
                  ')'                         DELIMITED BY SIZE         14330000
               INTO WS-ALERT-BUILD.                                     14340000
           ADD 1 TO PDAI-OR-ALERT-COUNT.                                14350000
           MOVE WS-ALERT-BUILD                                          14360000
               TO PDAI-OR-ALERT-TEXT (PDAI-OR-ALERT-COUNT).             14370000
       P2081-EXIT.                                                      14380000
           EXIT.                                                        14390000
           EJECT                                                        14400000
                                                                        14410000
      ***************************************************************** 14420000
      *                                                               * 14430000
      *    PARAGRAPH:  P3000-STOCK-ANALYSIS                           * 14440000
      *                                                               * 14450000
      *    FUNCTION :  UNIT 3 MAINLINE.  PERFORMS OVER THE PRODUCT    * 14460000
      *      TABLE ASCENDING BY SUBSCRIPT (WHICH IS ASCENDING         * 14470000
      *      PROD-ID ORDER SINCE THE TABLE WAS LOADED THAT WAY) AND   * 14480000
      *      BUILDS THE LOW-STOCK / CATEGORY / WAREHOUSE ANALYTICS.   * 14490000
      *                                                               * 14500000
      ***************************************************************** 14510000
       P3000-STOCK-ANALYSIS.                                            14520000
           PERFORM P3010-ONE-PRODUCT THRU P3010-EXIT                    14530000
               VARYING WS-PR-SUB FROM 1 BY 1                            14540000
               UNTIL WS-PR-SUB > PDAI-PRT-COUNT.                        14550000
       P3000-EXIT.                                                      14560000
           EXIT.                                                        14570000
           EJECT                                                        14580000
      ***************************************************************** 14590000
      *    PARAGRAPH:  P3010-ONE-PRODUCT                              * 14600000
      ***************************************************************** 14610000
       P3010-ONE-PRODUCT.                                               14620000
           PERFORM P3020-CHECK-LOW-STOCK  THRU P3020-EXIT.              14630000
           PERFORM P3030-ACCUM-CATEGORY   THRU P3030-EXIT.              14640000
           PERFORM P3040-ACCUM-WAREHOUSE  THRU P3040-EXIT.              14650000
           PERFORM P3050-WRITE-PRODUCT    THRU P3050-EXIT.              14660000
       P3010-EXIT.                                                      14670000
           EXIT.                                                        14680000
           EJECT                                                        14690000
      ***************************************************************** 14700000
      *                                                               * 14710000
      *    PARAGRAPH:  P3020-CHECK-LOW-STOCK                          * 14720000
      *                                                               * 14730000
      *    FUNCTION :  LOW STOCK = STOCK QTY NOT GREATER THAN MIN     * 14740000
      *      LEVEL.  COUNTS THE PRODUCT AND BUILDS THE ALERT LINE.    * 14750000
      *                                                               * 14760000
      ***************************************************************** 14770000
       P3020-CHECK-LOW-STOCK.                                           14780000
           IF PDAI-PRT-STOCK-QTY (WS-PR-SUB) >                          14790000
                                       PDAI-PRT-MIN-STOCK (WS-PR-SUB)   14800000
               GO TO P3020-EXIT.                                        14810000
           SET PDAI-PRT-IS-LOW-STOCK (WS-PR-SUB) TO TRUE.               14820000
           ADD 1 TO WS-TOTAL-LOW-STOCK.                                 14830000
           PERFORM P3021-BUILD-LOWSTOCK-ALERT THRU P3021-EXIT.          14840000
       P3020-EXIT.                                                      14850000
           EXIT.                                                        14860000
           EJECT                                                        14870000
      ***************************************************************** 14880000
      *    PARAGRAPH:  P3021-BUILD-LOWSTOCK-ALERT                     * 14890000
      ***************************************************************** 14900000
       P3021-BUILD-LOWSTOCK-ALERT.                                      14910000
           MOVE 1 TO WS-ALERT-PTR.                                      14920000
           MOVE SPACES TO WS-ALERT-BUILD.                               14930000
           STRING 'LOW STOCK ALERT: ' DELIMITED BY SIZE                 14940000
               INTO WS-ALERT-BUILD                                      14950000
               WITH POINTER WS-ALERT-PTR.                               14960000
           MOVE PDAI-PRT-NAME (WS-PR-SUB) TO WS-TRIM-SRC.               14970000
           PERFORM P9600-STRING-TRIMMED THRU P9600-EXIT.                14980000
           STRING ' (SKU: ' DELIMITED BY SIZE                           14990000
               INTO WS-ALERT-BUILD                                      15000000
               WITH POINTER WS-ALERT-PTR.                               15010000
           MOVE PDAI-PRT-SKU (WS-PR-SUB) TO WS-TRIM-SRC.                15020000
           PERFORM P9600-STRING-TRIMMED THRU P9600-EXIT.                15030000
           STRING ') - Current Stock: ' DELIMITED BY SIZE               15040000
               INTO WS-ALERT-BUILD                                      15050000
               WITH POINTER WS-ALERT-PTR.                               15060000
           MOVE PDAI-PRT-STOCK-QTY (WS-PR-SUB) TO WS-EDIT-COUNT.        15070000
           PERFORM P9700-STRING-NUMBER THRU P9700-EXIT.                 15080000
           STRING ', Min Level: ' DELIMITED BY SIZE                     15090000
               INTO WS-ALERT-BUILD                                      15100000
               WITH POINTER WS-ALERT-PTR.                               15110000
           MOVE PDAI-PRT-MIN-STOCK (WS-PR-SUB) TO WS-EDIT-COUNT.        15120000
           PERFORM P9700-STRING-NUMBER THRU P9700-EXIT.                 15130000
           ADD 1 TO PDAI-PR-ALERT-COUNT.                                15140000
           MOVE WS-ALERT-BUILD                                          15150000
               TO PDAI-PR-ALERT-TEXT (PDAI-PR-ALERT-COUNT).             15160000
       P3021-EXIT.                                                      15170000
           EXIT.                                                        15180000
           EJECT                                                        15190000
                                                                        15200000
      ***************************************************************** 15210000
      *                                                               * 15220000
      *    PARAGRAPH:  P3030-ACCUM-CATEGORY                           * 15230000
      *                                                               * 15240000
      *    FUNCTION :  FINDS THE PRODUCT'S CATEGORY IN PDAI-CATEGORY- * 15250000
      *      TABLE, ADDING A NEW ENTRY IN FIRST-ENCOUNTERED ORDER IF  * 15260000
      *      IT IS NOT ALREADY THERE, THEN ADDS THE PRODUCT COUNT AND * 15270000
      *      INVENTORY VALUE.                                         * 15280000
      *                                                               * 15290000
      ***************************************************************** 15300000
       P3030-ACCUM-CATEGORY.                                            15310000
           SET WS-FIND-NOT-FOUND TO TRUE.                               15320000
           MOVE ZERO TO WS-CAT-SUB.                                     15330000
           PERFORM P3031-TEST-CATEGORY THRU P3031-EXIT                  15340000
               VARYING WS-CAT-SUB FROM 1 BY 1                           15350000
               UNTIL WS-CAT-SUB > PDAI-CAT-COUNT                        15360000
                  OR WS-FIND-WAS-FOUND.                                 15370000
           IF WS-FIND-NOT-FOUND                                         15380000
               ADD 1 TO PDAI-CAT-COUNT                                  15390000
               MOVE PDAI-CAT-COUNT TO WS-CAT-SUB                        15400000
               MOVE PDAI-PRT-CATEGORY (WS-PR-SUB)                       15410000
                   TO PDAI-CAT-NAME (WS-CAT-SUB)                        15420000
           END-IF.                                                      15430000
           ADD 1 TO PDAI-CAT-PRODUCTS (WS-CAT-SUB).                     15440000
           COMPUTE WS-PROD-VALUE =                                      15450000
               PDAI-PRT-STOCK-QTY (WS-PR-SUB) *                         15460000
               PDAI-PRT-UNIT-PRICE (WS-PR-SUB).                         15470000
           ADD WS-PROD-VALUE TO PDAI-CAT-VALUE (WS-CAT-SUB).            15480000
           ADD WS-PROD-VALUE TO WS-TOTAL-INV-VALUE.                     15490000
       P3030-EXIT.                                                      15500000
           EXIT.                                                        15510000
           EJECT                                                        15520000
      ***************************************************************** 15530000
      *    PARAGRAPH:  P3031-TEST-CATEGORY                            * 15540000
      ***************************************************************** 15550000
       P3031-TEST-CATEGORY.                                             15560000
           IF PDAI-CAT-NAME (WS-CAT-SUB) = PDAI-PRT-CATEGORY (WS-PR-SUB)15570000
               SET WS-FIND-WAS-FOUND TO TRUE                            15580000
           END-IF.                                                      15590000
       P3031-EXIT.                                                      15600000
           EXIT.                                                        15610000
           EJECT                                                        15620000
      ***************************************************************** 15630000
      *                                                               * 15640000
      *    PARAGRAPH:  P3040-ACCUM-WAREHOUSE                          * 15650000
      *                                                               * 15660000
      *    FUNCTION :  ADDS THIS PRODUCT'S COUNT/VALUE/LOW-STOCK      * 15670000
      *      FLAG INTO THE WAREHOUSE ACCUMULATOR ENTRY PARALLEL TO    * 15680000
      *      PDAI-WHSE-TABLE, USING THE SUBSCRIPT SAVED AT LOAD TIME  * 15690000
      *      IN PDAI-PRT-WHSE-SUB.                                     *15700000
      *                                                               * 15710000
      ***************************************************************** 15720000
       P3040-ACCUM-WAREHOUSE.                                           15730000
           IF PDAI-PRT-WHSE-SUB (WS-PR-SUB) = ZERO                      15740000
               GO TO P3040-EXIT.                                        15750000
           ADD 1 TO PDAI-WAC-PRODUCTS                                   15760000
               (PDAI-PRT-WHSE-SUB (WS-PR-SUB)).                         15770000
           ADD WS-PROD-VALUE TO PDAI-WAC-VALUE                          15780000
               (PDAI-PRT-WHSE-SUB (WS-PR-SUB)).                         15790000
           IF PDAI-PRT-IS-LOW-STOCK (WS-PR-SUB)                         15800000
               ADD 1 TO PDAI-WAC-LOW-STOCK                              15810000
                   (PDAI-PRT-WHSE-SUB (WS-PR-SUB))                      15820000
           END-IF.                                                      15830000
       P3040-EXIT.                                                      15840000
           EXIT.                                                        15850000
           EJECT                                                        15860000
      ***************************************************************** 15870000
      *                                                               * 15880000
      *    PARAGRAPH:  P3050-WRITE-PRODUCT                            * 15890000
      *                                                               * 15900000
      *    FUNCTION :  MOVES THE TABLE ENTRY BACK TO THE PRODUCT      * 15910000
      *      MASTER RECORD LAYOUT AND WRITES THE UPDATED MASTER.      * 15920000
      *                                                               * 15930000
      ***************************************************************** 15940000
       P3050-WRITE-PRODUCT.                                             15950000
           MOVE PDAI-PRT-ID (WS-PR-SUB)          TO PDAI-PR-ID.         15960000
           MOVE PDAI-PRT-NAME (WS-PR-SUB)        TO PDAI-PR-NAME.       15970000
           MOVE PDAI-PRT-SKU (WS-PR-SUB)         TO PDAI-PR-SKU.        15980000
           MOVE PDAI-PRT-CATEGORY (WS-PR-SUB)    TO PDAI-PR-CATEGORY.   15990000
           MOVE PDAI-PRT-WHSE-ID (WS-PR-SUB)     TO PDAI-PR-WHSE-ID.    16000000
           MOVE PDAI-PRT-SUPPLR-ID (WS-PR-SUB)   TO PDAI-PR-SUPPLIER-ID.16010000
           MOVE PDAI-PRT-STOCK-QTY (WS-PR-SUB)   TO PDAI-PR-STOCK-QTY.  16020000
           MOVE PDAI-PRT-MIN-STOCK (WS-PR-SUB)   TO PDAI-PR-MIN-STOCK.  16030000
           MOVE PDAI-PRT-UNIT-PRICE (WS-PR-SUB)  TO PDAI-PR-UNIT-PRICE. 16040000
           WRITE FD-PRODUCT-OUT-RECORD FROM PDAI-PRODUCT-RECORD.        16050000
       P3050-EXIT.                                                      16060000
           EXIT.                                                        16070000
           EJECT                                                        16080000
      ***************************************************************** 16090000
      *                                                               * 16100000
      *    PARAGRAPH:  P4000-SUPPLIER-ANALYSIS                        * 16110000
      *                                                               * 16120000
      *    FUNCTION :  UNIT 4 MAINLINE.  PERFORMS OVER THE SUPPLIER   * 16130000
      *      TABLE COUNTING BY STATUS, FLAGGING RELIABLE SUPPLIERS,   * 16140000
      *      AND BUILDING AN ALERT LINE FOR EACH NON-ACTIVE SUPPLIER. * 16150000
      *                                                               * 16160000
      *    CALLED BY:  P00000-MAINLINE                                * 16170000
      *                                                               * 16180000
      ***************************************************************** 16190000
       P4000-SUPPLIER-ANALYSIS.                                         16200000
           PERFORM P4010-ONE-SUPPLIER THRU P4010-EXIT                   16210000
               VARYING WS-SU-SUB FROM 1 BY 1                            16220000
               UNTIL WS-SU-SUB > PDAI-SUT-COUNT.                        16230000
       P4000-EXIT.                                                      16240000
           EXIT.                                                        16250000
           EJECT                                                        16260000
      ***************************************************************** 16270000
      *    PARAGRAPH:  P4010-ONE-SUPPLIER                             * 16280000
      ***************************************************************** 16290000
       P4010-ONE-SUPPLIER.                                              16300000
           PERFORM P4011-COUNT-BY-STATUS THRU P4011-EXIT.               16310000
           IF NOT PDAI-SUT-ACTIVE (WS-SU-SUB)                           16320000
               PERFORM P4020-BUILD-SUPPLIER-ALERT THRU P4020-EXIT       16330000
               GO TO P4010-EXIT.                                        16340000
JK6114     IF PDAI-SUT-IS-REFERENCED (WS-SU-SUB)                        16350000
JK6114         ADD 1 TO WS-RELIABLE-SUPP-COUNT                          16360000
           END-IF.                                                      16370000
       P4010-EXIT.                                                      16380000
           EXIT.                                                        16390000
           EJECT                                                        16400000
      ***************************************************************** 16410000
      *    PARAGRAPH:  P4011-COUNT-BY-STATUS                          * 16420000
      ***************************************************************** 16430000
       P4011-COUNT-BY-STATUS.                                           16440000
           IF PDAI-SUT-ACTIVE (WS-SU-SUB)                               16450000
               ADD 1 TO WS-CNT-SUP-ACTIVE                               16460000
               GO TO P4011-EXIT.                                        16470000
           IF PDAI-SUT-INACTIVE (WS-SU-SUB)                             16480000
               ADD 1 TO WS-CNT-SUP-INACTIVE                             16490000
               GO TO P4011-EXIT.                                        16500000
           IF PDAI-SUT-SUSPENDED (WS-SU-SUB)                            16510000
               ADD 1 TO WS-CNT-SUP-SUSPENDED.                           16520000
       P4011-EXIT.                                                      16530000
           EXIT.                                                        16540000
           EJECT                                                        16550000
      ***************************************************************** 16560000
      *                                                               * 16570000
      *    PARAGRAPH:  P4020-BUILD-SUPPLIER-ALERT                     * 16580000
      *                                                               * 16590000
      *    FUNCTION :  BUILDS THE SUPPLIER ALERT TEXT LINE FOR ONE    * 16600000
      *      NON-ACTIVE SUPPLIER -- NAME, LOWER-CASED STATUS, AND     * 16610000
      *      EMAIL (OR 'NO EMAIL' WHEN BLANK).                        * 16620000
      *                                                               * 16630000
      ***************************************************************** 16640000
       P4020-BUILD-SUPPLIER-ALERT.                                      16650000
           MOVE 1 TO WS-ALERT-PTR.                                      16660000
           MOVE SPACES TO WS-ALERT-BUILD.                               16670000
           STRING 'SUPPLIER ALERT: ' DELIMITED BY SIZE                  16680000
               INTO WS-ALERT-BUILD                                      16690000
               WITH POINTER WS-ALERT-PTR.                               16700000
           MOVE PDAI-SUT-NAME (WS-SU-SUB) TO WS-TRIM-SRC.               16710000
           PERFORM P9600-STRING-TRIMMED THRU P9600-EXIT.                16720000
           STRING ' is ' DELIMITED BY SIZE                              16730000
               INTO WS-ALERT-BUILD                                      16740000
               WITH POINTER WS-ALERT-PTR.                               16750000
           MOVE PDAI-SUT-STATUS (WS-SU-SUB) TO WS-STATUS-LOWER-TEXT.    16760000
           INSPECT WS-STATUS-LOWER-TEXT                                 16770000
               CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                  16780000
                       TO 'abcdefghijklmnopqrstuvwxyz'.                 16790000
           MOVE WS-STATUS-LOWER-TEXT TO WS-TRIM-SRC.                    16800000
           PERFORM P9600-STRING-TRIMMED THRU P9600-EXIT.                16810000
           STRING ' - Contact: ' DELIMITED BY SIZE                      16820000
               INTO WS-ALERT-BUILD                                      16830000
               WITH POINTER WS-ALERT-PTR.                               16840000
           IF PDAI-SUT-EMAIL (WS-SU-SUB) = SPACES                       16850000
               MOVE 'No email' TO WS-TRIM-SRC                           16860000
           ELSE                                                         16870000
               MOVE PDAI-SUT-EMAIL (WS-SU-SUB) TO WS-TRIM-SRC           16880000
           END-IF.                                                      16890000
           PERFORM P9600-STRING-TRIMMED THRU P9600-EXIT.                16900000
           ADD 1 TO PDAI-SU-ALERT-COUNT.                                16910000
           MOVE WS-ALERT-BUILD                                          16920000
               TO PDAI-SU-ALERT-TEXT (PDAI-SU-ALERT-COUNT).             16930000
       P4020-EXIT.                                                      16940000
           EXIT.                                                        16950000
           EJECT                                                        16960000
                                                                        16970000
      ***************************************************************** 16980000
      *                                                               * 16990000
      *    PARAGRAPH:  P5000-WAREHOUSE-ANALYSIS                       * 17000000
      *                                                               * 17010000
      *    FUNCTION :  UNIT 5 MAINLINE.  PERFORMS OVER THE WAREHOUSE  * 17020000
      *      TABLE, COMPUTING THE LOW-STOCK UTILIZATION PERCENTAGE    * 17030000
      *      FROM THE PDAI-WAC-ENTRY ACCUMULATORS BUILT IN P3040,     * 17040000
      *      AND EMITTING A WAREHOUSE ALERT LINE FOR EACH WAREHOUSE   * 17050000
      *      THAT HAS ONE OR MORE LOW-STOCK PRODUCTS.                 * 17060000
      *                                                               * 17070000
      *    CALLED BY:  P00000-MAINLINE                                * 17080000
      *                                                               * 17090000
      ***************************************************************** 17100000
       P5000-WAREHOUSE-ANALYSIS.                                        17110000
           PERFORM P5010-ONE-WAREHOUSE THRU P5010-EXIT                  17120000
               VARYING WS-WH-SUB FROM 1 BY 1                            17130000
               UNTIL WS-WH-SUB > PDAI-WHT-COUNT.                        17140000
       P5000-EXIT.                                                      17150000
           EXIT.                                                        17160000
           EJECT                                                        17170000
      ***************************************************************** 17180000
      *    PARAGRAPH:  P5010-ONE-WAREHOUSE                            * 17190000
      ***************************************************************** 17200000
       P5010-ONE-WAREHOUSE.                                             17210000
           PERFORM P5020-COMPUTE-PERCENT THRU P5020-EXIT.               17220000
           IF PDAI-WAC-LOW-STOCK (WS-WH-SUB) > ZERO                     17230000
               PERFORM P5030-BUILD-WHSE-ALERT THRU P5030-EXIT           17240000
           END-IF.                                                      17250000
       P5010-EXIT.                                                      17260000
           EXIT.                                                        17270000
           EJECT                                                        17280000
      ***************************************************************** 17290000
      *                                                               * 17300000
      *    PARAGRAPH:  P5020-COMPUTE-PERCENT                          * 17310000
      *                                                               * 17320000
      *    FUNCTION :  LOW-STOCK PERCENTAGE = LOW-STOCK PRODUCTS /    * 17330000
      *      TOTAL PRODUCTS TIMES 100, ZERO WHEN THE WAREHOUSE HAS    * 17340000
      *      NO PRODUCTS AT ALL.                                      * 17350000
      *                                                               * 17360000
      ***************************************************************** 17370000
       P5020-COMPUTE-PERCENT.                                           17380000
           IF PDAI-WAC-PRODUCTS (WS-WH-SUB) = ZERO                      17390000
               MOVE ZERO TO PDAI-WAC-PERCENT (WS-WH-SUB)                17400000
               GO TO P5020-EXIT.                                        17410000
MO6690     COMPUTE PDAI-WAC-PERCENT (WS-WH-SUB) ROUNDED =               17420000
MO6690         (PDAI-WAC-LOW-STOCK (WS-WH-SUB) /                        17430000
MO6690          PDAI-WAC-PRODUCTS (WS-WH-SUB)) * 100.                   17440000
       P5020-EXIT.                                                      17450000
           EXIT.                                                        17460000
           EJECT                                                        17470000
      ***************************************************************** 17480000
      *                                                               * 17490000
      *    PARAGRAPH:  P5030-BUILD-WHSE-ALERT                         * 17500000
      *                                                               * 17510000
      *    FUNCTION :  BUILDS THE WAREHOUSE ALERT TEXT LINE -- NAME   * 17520000
      *      AND COUNT OF LOW-STOCK PRODUCTS.                         * 17530000
      *                                                               * 17540000
      ***************************************************************** 17550000
       P5030-BUILD-WHSE-ALERT.                                          17560000
           MOVE 1 TO WS-ALERT-PTR.                                      17570000
           MOVE SPACES TO WS-ALERT-BUILD.                               17580000
           STRING 'WAREHOUSE ALERT: ' DELIMITED BY SIZE                 17590000
               INTO WS-ALERT-BUILD                                      17600000
               WITH POINTER WS-ALERT-PTR.                               17610000
           MOVE PDAI-WHT-NAME (WS-WH-SUB) TO WS-TRIM-SRC.               17620000
           PERFORM P9600-STRING-TRIMMED THRU P9600-EXIT.                17630000
           STRING ' has ' DELIMITED BY SIZE                             17640000
               INTO WS-ALERT-BUILD                                      17650000
               WITH POINTER WS-ALERT-PTR.                               17660000
           MOVE PDAI-WAC-LOW-STOCK (WS-WH-SUB) TO WS-EDIT-COUNT.        17670000
           PERFORM P9700-STRING-NUMBER THRU P9700-EXIT.                 17680000
           STRING ' products with low stock' DELIMITED BY SIZE          17690000
               INTO WS-ALERT-BUILD                                      17700000
               WITH POINTER WS-ALERT-PTR.                               17710000
           ADD 1 TO PDAI-WH-ALERT-COUNT.                                17720000
           MOVE WS-ALERT-BUILD                                          17730000
               TO PDAI-WH-ALERT-TEXT (PDAI-WH-ALERT-COUNT).             17740000
       P5030-EXIT.                                                      17750000
           EXIT.                                                        17760000
           EJECT                                                        17770000
                                                                        17780000
      ***************************************************************** 17790000
      *                                                               * 17800000
      *    PARAGRAPH:  P6000-BUILD-REPORT                             * 17810000
      *                                                               * 17820000
      *    FUNCTION :  UNIT 6 MAINLINE.  PRINTS ALL SEVEN SECTIONS OF * 17830000
      *      THE SUMMARY/ANALYTICS REPORT, IN ORDER.                  * 17840000
      *                                                               * 17850000
      *    CALLED BY:  P00000-MAINLINE                                * 17860000
      *                                                               * 17870000
      ***************************************************************** 17880000
       P6000-BUILD-REPORT.                                              17890000
           PERFORM P6100-HEADING            THRU P6100-EXIT.            17900000
           PERFORM P6200-SUMMARY            THRU P6200-EXIT.            17910000
           PERFORM P6300-CATEGORY-ANALYSIS  THRU P6300-EXIT.            17920000
           PERFORM P6400-ORDER-ANALYSIS     THRU P6400-EXIT.            17930000
           PERFORM P6500-SUPPLIER-ANALYSIS  THRU P6500-EXIT.            17940000
           PERFORM P6600-WAREHOUSE-ANALYSIS THRU P6600-EXIT.            17950000
           PERFORM P6700-ALERTS             THRU P6700-EXIT.            17960000
       P6000-EXIT.                                                      17970000
           EXIT.                                                        17980000
           EJECT                                                        17990000
      ***************************************************************** 18000000
      *                                                               * 18010000
      *    PARAGRAPH:  P6100-HEADING                                  * 18020000
      *                                                               * 18030000
      *    FUNCTION :  SECTION 1.  TITLE LINE CARRYING THE RUN DATE.  * 18040000
      *                                                               * 18050000
      ***************************************************************** 18060000
       P6100-HEADING.                                                   18070000
           MOVE WS-RUN-DATE TO WS-DATE-CONVERT-NUM.                     18080000
           MOVE WS-DATE-CONVERT-CCYY TO WS-RT-CCYY.                     18090000
           MOVE WS-DATE-CONVERT-MM   TO WS-RT-MM.                       18100000
           MOVE WS-DATE-CONVERT-DD   TO WS-RT-DD.                       18110000
           WRITE FD-REPORT-RECORD FROM WS-RPT-TITLE.                    18120000
           ADD 1 TO WS-LINE-CNT.                                        18130000
       P6100-EXIT.                                                      18140000
           EXIT.                                                        18150000
           EJECT                                                        18160000
      ***************************************************************** 18170000
      *                                                               * 18180000
      *    PARAGRAPH:  P6200-SUMMARY                                  * 18190000
      *                                                               * 18200000
      *    FUNCTION :  SECTION 2.  ONE LABELLED LINE PER OVERALL      * 18210000
      *      COUNT, THEN THE TWO MONEY AMOUNTS.                       * 18220000
      *                                                               * 18230000
      ***************************************************************** 18240000
       P6200-SUMMARY.                                                   18250000
           MOVE '0' TO WS-RSH-CC.                                       18260000
           MOVE 'SUMMARY' TO WS-RSH-TEXT.                               18270000
           WRITE FD-REPORT-RECORD FROM WS-RPT-SECT-HEAD.                18280000
           MOVE 'TOTAL PRODUCTS' TO WS-RSC-LABEL.                       18290000
           MOVE PDAI-PRT-COUNT TO WS-RSC-VALUE.                         18300000
           WRITE FD-REPORT-RECORD FROM WS-RPT-SUMM-COUNT.               18310000
           MOVE 'TOTAL ORDERS' TO WS-RSC-LABEL.                         18320000
           MOVE WS-ORDER-COUNT TO WS-RSC-VALUE.                         18330000
           WRITE FD-REPORT-RECORD FROM WS-RPT-SUMM-COUNT.               18340000
           MOVE 'TOTAL SUPPLIERS' TO WS-RSC-LABEL.                      18350000
           MOVE PDAI-SUT-COUNT TO WS-RSC-VALUE.                         18360000
           WRITE FD-REPORT-RECORD FROM WS-RPT-SUMM-COUNT.               18370000
           MOVE 'TOTAL WAREHOUSES' TO WS-RSC-LABEL.                     18380000
           MOVE PDAI-WHT-COUNT TO WS-RSC-VALUE.                         18390000
           WRITE FD-REPORT-RECORD FROM WS-RPT-SUMM-COUNT.               18400000
           MOVE 'LOW STOCK PRODUCT COUNT' TO WS-RSC-LABEL.              18410000
           MOVE WS-TOTAL-LOW-STOCK TO WS-RSC-VALUE.                     18420000
           WRITE FD-REPORT-RECORD FROM WS-RPT-SUMM-COUNT.               18430000
           MOVE 'PENDING ORDER COUNT' TO WS-RSC-LABEL.                  18440000
           MOVE WS-CNT-PENDING TO WS-RSC-VALUE.                         18450000
           WRITE FD-REPORT-RECORD FROM WS-RPT-SUMM-COUNT.               18460000
           MOVE 'DELAYED ORDER COUNT' TO WS-RSC-LABEL.                  18470000
           MOVE WS-DELAYED-COUNT TO WS-RSC-VALUE.                       18480000
           WRITE FD-REPORT-RECORD FROM WS-RPT-SUMM-COUNT.               18490000
           MOVE 'ACTIVE SUPPLIER COUNT' TO WS-RSC-LABEL.                18500000
           MOVE WS-CNT-SUP-ACTIVE TO WS-RSC-VALUE.                      18510000
           WRITE FD-REPORT-RECORD FROM WS-RPT-SUMM-COUNT.               18520000
           MOVE 'TOTAL INVENTORY VALUE' TO WS-RSA-LABEL.                18530000
           MOVE WS-TOTAL-INV-VALUE TO WS-RSA-VALUE.                     18540000
           WRITE FD-REPORT-RECORD FROM WS-RPT-SUMM-AMOUNT.              18550000
           MOVE 'DELIVERED REVENUE' TO WS-RSA-LABEL.                    18560000
           MOVE WS-DELIVERED-REVENUE TO WS-RSA-VALUE.                   18570000
           WRITE FD-REPORT-RECORD FROM WS-RPT-SUMM-AMOUNT.              18580000
       P6200-EXIT.                                                      18590000
           EXIT.                                                        18600000
           EJECT                                                        18610000
                                                                        18620000
      ***************************************************************** 18630000
      *                                                               * 18640000
      *    PARAGRAPH:  P6300-CATEGORY-ANALYSIS                        * 18650000
      *                                                               * 18660000
      *    FUNCTION :  SECTION 3.  ONE DETAIL LINE PER CATEGORY, IN   * 18670000
      *      FIRST-ENCOUNTERED ORDER, THEN A GRAND-TOTAL LINE.        * 18680000
      *                                                               * 18690000
      ***************************************************************** 18700000
       P6300-CATEGORY-ANALYSIS.                                         18710000
           MOVE '0' TO WS-RSH-CC.                                       18720000
           MOVE 'CATEGORY ANALYSIS' TO WS-RSH-TEXT.                     18730000
           WRITE FD-REPORT-RECORD FROM WS-RPT-SECT-HEAD.                18740000
           PERFORM P6310-ONE-CATEGORY THRU P6310-EXIT                   18750000
               VARYING WS-CAT-SUB FROM 1 BY 1                           18760000
               UNTIL WS-CAT-SUB > PDAI-CAT-COUNT.                       18770000
           MOVE SPACES TO WS-RPT-CATEGORY-LINE.                         18780000
           MOVE 'GRAND TOTAL' TO WS-RCLR-TOTAL-LIT.                     18790000
           MOVE WS-TOTAL-INV-VALUE TO WS-RCL-VALUE.                     18800000
           WRITE FD-REPORT-RECORD FROM WS-RPT-CATEGORY-LINE.            18810000
       P6300-EXIT.                                                      18820000
           EXIT.                                                        18830000
           EJECT                                                        18840000
      ***************************************************************** 18850000
      *    PARAGRAPH:  P6310-ONE-CATEGORY                             * 18860000
      ***************************************************************** 18870000
       P6310-ONE-CATEGORY.                                              18880000
           MOVE PDAI-CAT-NAME (WS-CAT-SUB)     TO WS-RCL-NAME.          18890000
           MOVE PDAI-CAT-PRODUCTS (WS-CAT-SUB) TO WS-RCL-PRODUCTS.      18900000
           MOVE PDAI-CAT-VALUE (WS-CAT-SUB)    TO WS-RCL-VALUE.         18910000
           WRITE FD-REPORT-RECORD FROM WS-RPT-CATEGORY-LINE.            18920000
       P6310-EXIT.                                                      18930000
           EXIT.                                                        18940000
           EJECT                                                        18950000
      ***************************************************************** 18960000
      *                                                               * 18970000
      *    PARAGRAPH:  P6400-ORDER-ANALYSIS                           * 18980000
      *                                                               * 18990000
      *    FUNCTION :  SECTION 4.  ONE LINE PER ORDER STATUS, THEN    * 19000000
      *      ONE LINE PER ORDER TYPE.                                 * 19010000
      *                                                               * 19020000
      ***************************************************************** 19030000
       P6400-ORDER-ANALYSIS.                                            19040000
           MOVE '0' TO WS-RSH-CC.                                       19050000
           MOVE 'ORDER ANALYSIS' TO WS-RSH-TEXT.                        19060000
           WRITE FD-REPORT-RECORD FROM WS-RPT-SECT-HEAD.                19070000
           MOVE 'ORDER STATUS' TO WS-RSL-LABEL.                         19080000
           MOVE 'PENDING'   TO WS-RSL-STATUS.                           19090000
           MOVE WS-CNT-PENDING TO WS-RSL-COUNT.                         19100000
           WRITE FD-REPORT-RECORD FROM WS-RPT-STATUS-LINE.              19110000
           MOVE 'CONFIRMED' TO WS-RSL-STATUS.                           19120000
           MOVE WS-CNT-CONFIRMED TO WS-RSL-COUNT.                       19130000
           WRITE FD-REPORT-RECORD FROM WS-RPT-STATUS-LINE.              19140000
           MOVE 'SHIPPED'   TO WS-RSL-STATUS.                           19150000
           MOVE WS-CNT-SHIPPED TO WS-RSL-COUNT.                         19160000
           WRITE FD-REPORT-RECORD FROM WS-RPT-STATUS-LINE.              19170000
           MOVE 'DELIVERED' TO WS-RSL-STATUS.                           19180000
           MOVE WS-CNT-DELIVERED TO WS-RSL-COUNT.                       19190000
           WRITE FD-REPORT-RECORD FROM WS-RPT-STATUS-LINE.              19200000
           MOVE 'CANCELLED' TO WS-RSL-STATUS.                           19210000
           MOVE WS-CNT-CANCELLED TO WS-RSL-COUNT.                       19220000
           WRITE FD-REPORT-RECORD FROM WS-RPT-STATUS-LINE.              19230000
           MOVE 'DELAYED'   TO WS-RSL-STATUS.                           19240000
           MOVE WS-CNT-DELAYED-STAT TO WS-RSL-COUNT.                    19250000
           WRITE FD-REPORT-RECORD FROM WS-RPT-STATUS-LINE.              19260000
           MOVE 'ORDER TYPE' TO WS-RSL-LABEL.                           19270000
           MOVE 'PURCHASE'  TO WS-RSL-STATUS.                           19280000
           MOVE WS-CNT-PURCHASE TO WS-RSL-COUNT.                        19290000
           WRITE FD-REPORT-RECORD FROM WS-RPT-STATUS-LINE.              19300000
           MOVE 'SALE'      TO WS-RSL-STATUS.                           19310000
           MOVE WS-CNT-SALE TO WS-RSL-COUNT.                            19320000
           WRITE FD-REPORT-RECORD FROM WS-RPT-STATUS-LINE.              19330000
           MOVE 'TRANSFER'  TO WS-RSL-STATUS.                           19340000
           MOVE WS-CNT-TRANSFER TO WS-RSL-COUNT.                        19350000
           WRITE FD-REPORT-RECORD FROM WS-RPT-STATUS-LINE.              19360000
       P6400-EXIT.                                                      19370000
           EXIT.                                                        19380000
           EJECT                                                        19390000
      ***************************************************************** 19400000
      *                                                               * 19410000
      *    PARAGRAPH:  P6500-SUPPLIER-ANALYSIS                        * 19420000
      *                                                               * 19430000
      *    FUNCTION :  SECTION 5.  ONE LINE PER SUPPLIER STATUS, THEN * 19440000
      *      THE RELIABLE-SUPPLIER COUNT.                             * 19450000
      *                                                               * 19460000
      ***************************************************************** 19470000
       P6500-SUPPLIER-ANALYSIS.                                         19480000
           MOVE '0' TO WS-RSH-CC.                                       19490000
           MOVE 'SUPPLIER ANALYSIS' TO WS-RSH-TEXT.                     19500000
           WRITE FD-REPORT-RECORD FROM WS-RPT-SECT-HEAD.                19510000
           MOVE 'SUPPLIER STATUS' TO WS-RSL-LABEL.                      19520000
           MOVE 'ACTIVE'    TO WS-RSL-STATUS.                           19530000
           MOVE WS-CNT-SUP-ACTIVE TO WS-RSL-COUNT.                      19540000
           WRITE FD-REPORT-RECORD FROM WS-RPT-STATUS-LINE.              19550000
           MOVE 'INACTIVE'  TO WS-RSL-STATUS.                           19560000
           MOVE WS-CNT-SUP-INACTIVE TO WS-RSL-COUNT.                    19570000
           WRITE FD-REPORT-RECORD FROM WS-RPT-STATUS-LINE.              19580000
           MOVE 'SUSPENDED' TO WS-RSL-STATUS.                           19590000
           MOVE WS-CNT-SUP-SUSPENDED TO WS-RSL-COUNT.                   19600000
           WRITE FD-REPORT-RECORD FROM WS-RPT-STATUS-LINE.              19610000
           MOVE 'RELIABLE SUPPLIERS' TO WS-RSL-LABEL.                   19620000
           MOVE SPACES TO WS-RSL-STATUS.                                19630000
           MOVE WS-RELIABLE-SUPP-COUNT TO WS-RSL-COUNT.                 19640000
           WRITE FD-REPORT-RECORD FROM WS-RPT-STATUS-LINE.              19650000
       P6500-EXIT.                                                      19660000
           EXIT.                                                        19670000
           EJECT                                                        19680000
                                                                        19690000
      ***************************************************************** 19700000
      *                                                               * 19710000
      *    PARAGRAPH:  P6600-WAREHOUSE-ANALYSIS                       * 19720000
      *                                                               * 19730000
      *    FUNCTION :  SECTION 6.  ONE LINE PER WAREHOUSE -- NAME,    * 19740000
      *      PRODUCT COUNT, LOW-STOCK COUNT, LOW-STOCK PERCENTAGE,    * 19750000
      *      INVENTORY VALUE.                                         * 19760000
      *                                                               * 19770000
      ***************************************************************** 19780000
       P6600-WAREHOUSE-ANALYSIS.                                        19790000
           MOVE '0' TO WS-RSH-CC.                                       19800000
           MOVE 'WAREHOUSE ANALYSIS' TO WS-RSH-TEXT.                    19810000
           WRITE FD-REPORT-RECORD FROM WS-RPT-SECT-HEAD.                19820000
           PERFORM P6610-ONE-WAREHOUSE THRU P6610-EXIT                  19830000
               VARYING WS-WH-SUB FROM 1 BY 1                            19840000
               UNTIL WS-WH-SUB > PDAI-WHT-COUNT.                        19850000
       P6600-EXIT.                                                      19860000
           EXIT.                                                        19870000
           EJECT                                                        19880000
      ***************************************************************** 19890000
      *    PARAGRAPH:  P6610-ONE-WAREHOUSE                            * 19900000
      ***************************************************************** 19910000
       P6610-ONE-WAREHOUSE.                                             19920000
           MOVE PDAI-WHT-NAME (WS-WH-SUB)       TO WS-RWL-NAME.         19930000
           MOVE PDAI-WAC-PRODUCTS (WS-WH-SUB)   TO WS-RWL-PRODUCTS.     19940000
           MOVE PDAI-WAC-LOW-STOCK (WS-WH-SUB)  TO WS-RWL-LOW-STOCK.    19950000
           MOVE PDAI-WAC-PERCENT (WS-WH-SUB)    TO WS-RWL-PERCENT.      19960000
           MOVE PDAI-WAC-VALUE (WS-WH-SUB)      TO WS-RWL-VALUE.        19970000
           WRITE FD-REPORT-RECORD FROM WS-RPT-WHSE-LINE.                19980000
       P6610-EXIT.                                                      19990000
           EXIT.                                                        20000000
           EJECT                                                        20010000
      ***************************************************************** 20020000
      *                                                               * 20030000
      *    PARAGRAPH:  P6700-ALERTS                                   * 20040000
      *                                                               * 20050000
      *    FUNCTION :  SECTION 7.  PRINTS ALL HELD ALERT LINES,       * 20060000
      *      GROUPED PRODUCT, ORDER, SUPPLIER, WAREHOUSE.              *20070000
      *                                                               * 20080000
      ***************************************************************** 20090000
       P6700-ALERTS.                                                    20100000
           MOVE '0' TO WS-RSH-CC.                                       20110000
           MOVE 'ALERTS' TO WS-RSH-TEXT.                                20120000
           WRITE FD-REPORT-RECORD FROM WS-RPT-SECT-HEAD.                20130000
           PERFORM P6710-ONE-PRODUCT-ALERT THRU P6710-EXIT              20140000
               VARYING WS-PR-SUB FROM 1 BY 1                            20150000
               UNTIL WS-PR-SUB > PDAI-PR-ALERT-COUNT.                   20160000
           PERFORM P6720-ONE-ORDER-ALERT THRU P6720-EXIT                20170000
               VARYING WS-OR-AL-SUB FROM 1 BY 1                         20180000
               UNTIL WS-OR-AL-SUB > PDAI-OR-ALERT-COUNT.                20190000
           PERFORM P6730-ONE-SUPPLIER-ALERT THRU P6730-EXIT             20200000
               VARYING WS-SU-SUB FROM 1 BY 1                            20210000
               UNTIL WS-SU-SUB > PDAI-SU-ALERT-COUNT.                   20220000
           PERFORM P6740-ONE-WHSE-ALERT THRU P6740-EXIT                 20230000
               VARYING WS-WH-SUB FROM 1 BY 1                            20240000
               UNTIL WS-WH-SUB > PDAI-WH-ALERT-COUNT.                   20250000
       P6700-EXIT.                                                      20260000
           EXIT.                                                        20270000
           EJECT                                                        20280000
      ***************************************************************** 20290000
      *    PARAGRAPH:  P6710-ONE-PRODUCT-ALERT                        * 20300000
      ***************************************************************** 20310000
       P6710-ONE-PRODUCT-ALERT.                                         20320000
           MOVE PDAI-PR-ALERT-TEXT (WS-PR-SUB) TO WS-RAL-TEXT.          20330000
           WRITE FD-REPORT-RECORD FROM WS-RPT-ALERT-LINE.               20340000
       P6710-EXIT.                                                      20350000
           EXIT.                                                        20360000
           EJECT                                                        20370000
      ***************************************************************** 20380000
      *    PARAGRAPH:  P6720-ONE-ORDER-ALERT                          * 20390000
      ***************************************************************** 20400000
       P6720-ONE-ORDER-ALERT.                                           20410000
           MOVE PDAI-OR-ALERT-TEXT (WS-OR-AL-SUB) TO WS-RAL-TEXT.       20420000
           WRITE FD-REPORT-RECORD FROM WS-RPT-ALERT-LINE.               20430000
       P6720-EXIT.                                                      20440000
           EXIT.                                                        20450000
           EJECT                                                        20460000
      ***************************************************************** 20470000
      *    PARAGRAPH:  P6730-ONE-SUPPLIER-ALERT                       * 20480000
      ***************************************************************** 20490000
       P6730-ONE-SUPPLIER-ALERT.                                        20500000
           MOVE PDAI-SU-ALERT-TEXT (WS-SU-SUB) TO WS-RAL-TEXT.          20510000
           WRITE FD-REPORT-RECORD FROM WS-RPT-ALERT-LINE.               20520000
       P6730-EXIT.                                                      20530000
           EXIT.                                                        20540000
           EJECT                                                        20550000
      ***************************************************************** 20560000
      *    PARAGRAPH:  P6740-ONE-WHSE-ALERT                           * 20570000
      ***************************************************************** 20580000
       P6740-ONE-WHSE-ALERT.                                            20590000
           MOVE PDAI-WH-ALERT-TEXT (WS-WH-SUB) TO WS-RAL-TEXT.          20600000
           WRITE FD-REPORT-RECORD FROM WS-RPT-ALERT-LINE.               20610000
       P6740-EXIT.                                                      20620000
           EXIT.                                                        20630000
           EJECT                                                        20640000
                                                                        20650000
                                                                        20660000
                                                                        20670000
      ***************************************************************** 20680000
      *                                                               * 20690000
      *    PARAGRAPH:  P9100-FIND-WHSE-BY-ID                          * 20700000
      *                                                               * 20710000
      *    FUNCTION :  LOOK UP WS-FIND-SUB (IN) AS A WAREHOUSE KEY    * 20720000
      *      AGAINST PDAI-WHSE-TABLE, BY BINARY SEARCH ON THE         * 20730000
      *      ASCENDING-KEY INDEX WH-IDX (THE MASTER IS LOADED         * 20740000
      *      ASCENDING BY ID -- SEE THE TABLE REMARKS ABOVE).  RETURNS* 20750000
      *      THE SUBSCRIPT IN WS-FIND-SUB (OUT) AND SETS              * 20760000
      *      WS-FIND-FOUND-SW.                                        *220770000
      *                                                               * 20780000
      *    CALLED BY:  P1210-VALIDATE-PRODUCT                         * 20790000
      *                                                               * 20800000
      *    06/14/12 M OKAFOR REQ 7702 - CHANGED FROM A LINEAR SCAN    * 20810000
      *      TO SEARCH ALL NOW THAT THE TABLE CARRIES ITS KEY.        * 20820000
      ***************************************************************** 20830000
       P9100-FIND-WHSE-BY-ID.                                           20840000
           MOVE WS-FIND-SUB              TO WS-FIND-KEY-SAVE.           20850000
           SET WS-FIND-NOT-FOUND         TO TRUE.                       20860000
MO7702     SEARCH ALL PDAI-WHT-ENTRY                                    20870000
               AT END                                                   20880000
                   SET WS-FIND-NOT-FOUND TO TRUE                        20890000
               WHEN PDAI-WHT-ID (WH-IDX) = WS-FIND-KEY-SAVE             20900000
                   SET WS-FIND-WAS-FOUND TO TRUE                        20910000
                   MOVE WH-IDX            TO WS-WH-SUB                  20920000
                   MOVE WH-IDX            TO WS-FIND-SUB.               20930000
       P9100-EXIT.                                                      20940000
           EXIT.                                                        20950000
           EJECT                                                        20960000
      ***************************************************************** 20970000
      *                                                               * 20980000
      *    PARAGRAPH:  P9200-FIND-SUPPLIER-BY-ID                      * 20990000
      *                                                               * 21000000
      *    FUNCTION :  LOOK UP WS-FIND-SUB (IN) AS A SUPPLIER KEY     * 21010000
      *      AGAINST PDAI-SUPPLIER-TABLE, BY BINARY SEARCH ON THE     * 21020000
      *      ASCENDING-KEY INDEX SU-IDX.  RETURNS THE SUBSCRIPT IN    * 21030000
      *      WS-FIND-SUB (OUT) AND SETS WS-FIND-FOUND-SW.             * 21040000
      *                                                               * 21050000
      *    CALLED BY:  P1220-ADD-PRODUCT, P2030-VALIDATE-ORDER         *21060000
      *                                                               * 21070000
      *    06/14/12 M OKAFOR REQ 7702 - CHANGED FROM A LINEAR SCAN    * 21080000
      *      TO SEARCH ALL NOW THAT THE TABLE CARRIES ITS KEY.        * 21090000
      ***************************************************************** 21100000
       P9200-FIND-SUPPLIER-BY-ID.                                       21110000
           MOVE WS-FIND-SUB              TO WS-FIND-KEY-SAVE.           21120000
           SET WS-FIND-NOT-FOUND         TO TRUE.                       21130000
           SEARCH ALL PDAI-SUT-ENTRY                                    21140000
               AT END                                                   21150000
                   SET WS-FIND-NOT-FOUND TO TRUE                        21160000
               WHEN PDAI-SUT-ID (SU-IDX) = WS-FIND-KEY-SAVE             21170000
                   SET WS-FIND-WAS-FOUND TO TRUE                        21180000
                   MOVE SU-IDX            TO WS-SU-SUB                  21190000
                   MOVE SU-IDX            TO WS-FIND-SUB.               21200000
       P9200-EXIT.                                                      21210000
           EXIT.                                                        21220000
           EJECT                                                        21230000
      ***************************************************************** 21240000
      *                                                               * 21250000
      *    PARAGRAPH:  P9300-FIND-PRODUCT-BY-ID                       * 21260000
      *                                                               * 21270000
      *    FUNCTION :  LOOK UP WS-FIND-SUB (IN) AS A PRODUCT KEY      * 21280000
      *      AGAINST PDAI-PRODUCT-TABLE, BY BINARY SEARCH ON THE      * 21290000
      *      ASCENDING-KEY INDEX PR-IDX.  RETURNS THE SUBSCRIPT IN    * 21300000
      *      WS-FIND-SUB (OUT) AND SETS WS-FIND-FOUND-SW.             * 21310000
      *                                                               * 21320000
      *    CALLED BY:  P2011-LOAD-ITEMS                               * 21330000
      *                                                               * 21340000
      *    06/14/12 M OKAFOR REQ 7702 - CHANGED FROM A LINEAR SCAN    * 21350000
      *      TO SEARCH ALL NOW THAT THE TABLE CARRIES ITS KEY.        * 21360000
      ***************************************************************** 21370000
       P9300-FIND-PRODUCT-BY-ID.                                        21380000
           MOVE WS-FIND-SUB              TO WS-FIND-KEY-SAVE.           21390000
           SET WS-FIND-NOT-FOUND         TO TRUE.                       21400000
           SEARCH ALL PDAI-PRT-ENTRY                                    21410000
               AT END                                                   21420000
                   SET WS-FIND-NOT-FOUND TO TRUE                        21430000
               WHEN PDAI-PRT-ID (PR-IDX) = WS-FIND-KEY-SAVE             21440000
                   SET WS-FIND-WAS-FOUND TO TRUE                        21450000
                   MOVE PR-IDX            TO WS-PR-SUB                  21460000
                   MOVE PR-IDX            TO WS-FIND-SUB.               21470000
       P9300-EXIT.                                                      21480000
           EXIT.                                                        21490000
           EJECT                                                        21500000
      ***************************************************************** 21510000
      *                                                               * 21520000
      *    PARAGRAPH:  P9400-FORMAT-DATE                               *21530000
      *                                                               * 21540000
      *    FUNCTION :  EDIT AN 9(08) CCYYMMDD FIELD (WS-DATE-CONVERT- * 21550000
      *      NUM, MOVED IN BY THE CALLER) INTO WS-DATE-CONVERT-TEXT   * 21560000
      *      AS CCYY-MM-DD FOR PRINT LINES.                            *21570000
      *                                                               * 21580000
      *    CALLED BY:  P6100-PRINT-HEADING, P2080-BUILD-DELAYED-ALERT * 21590000
      *                                                               * 21600000
      ***************************************************************** 21610000
       P9400-FORMAT-DATE.                                               21620000
           MOVE SPACES                   TO WS-DATE-CONVERT-TEXT.       21630000
           STRING WS-DATE-CONVERT-CCYY    DELIMITED BY SIZE             21640000
                  '-'                     DELIMITED BY SIZE             21650000
                  WS-DATE-CONVERT-MM      DELIMITED BY SIZE             21660000
                  '-'                     DELIMITED BY SIZE             21670000
                  WS-DATE-CONVERT-DD      DELIMITED BY SIZE             21680000
               INTO WS-DATE-CONVERT-TEXT.                               21690000
       P9400-EXIT.                                                      21700000
           EXIT.                                                        21710000
           EJECT                                                        21720000
                                                                        21730000
      ***************************************************************** 21740000
      *                                                               * 21750000
      *    PARAGRAPH:  P9600-STRING-TRIMMED                           * 21760000
      *                                                               * 21770000
      *    FUNCTION :  STRINGS WS-TRIM-SRC (MOVED IN BY THE CALLER,   * 21780000
      *      RIGHT-PADDED WITH SPACES) INTO WS-ALERT-BUILD AT THE     * 21790000
      *      CURRENT WS-ALERT-PTR POSITION, WITH THE TRAILING PAD     * 21800000
      *      STRIPPED OFF SO IT DOES NOT LAND IN THE MIDDLE OF THE    * 21810000
      *      ALERT TEXT.                                               *21820000
      *                                                               * 21830000
      *    CALLED BY:  P3021, P3031, P4020, P5010 AND OTHER ALERT-    * 21840000
      *      LINE BUILDERS                                             *21850000
      *                                                               * 21860000
      ***************************************************************** 21870000
       P9600-STRING-TRIMMED.                                            21880000
           MOVE 30 TO WS-TRIM-LEN.                                      21890000
           PERFORM P9610-SHRINK-TRIM THRU P9610-EXIT                    21900000
               UNTIL WS-TRIM-SRC (WS-TRIM-LEN:1) NOT = SPACE            21910000
                  OR WS-TRIM-LEN = ZERO.                                21920000
           IF WS-TRIM-LEN = ZERO                                        21930000
               GO TO P9600-EXIT.                                        21940000
           STRING WS-TRIM-SRC (1:WS-TRIM-LEN)  DELIMITED BY SIZE        21950000
               INTO WS-ALERT-BUILD                                      21960000
               WITH POINTER WS-ALERT-PTR.                               21970000
       P9600-EXIT.                                                      21980000
           EXIT.                                                        21990000
           EJECT                                                        22000000
      ***************************************************************** 22010000
      *    PARAGRAPH:  P9610-SHRINK-TRIM                              * 22020000
      ***************************************************************** 22030000
       P9610-SHRINK-TRIM.                                               22040000
           SUBTRACT 1 FROM WS-TRIM-LEN.                                 22050000
       P9610-EXIT.                                                      22060000
           EXIT.                                                        22070000
           EJECT                                                        22080000
      ***************************************************************** 22090000
      *                                                               * 22100000
      *    PARAGRAPH:  P9700-STRING-NUMBER                            * 22110000
      *                                                               * 22120000
      *    FUNCTION :  STRINGS WS-EDIT-COUNT (MOVED IN BY THE CALLER  * 22130000
      *      AS A ZERO-SUPPRESSED PIC ZZZZZZ9 FIELD) INTO WS-ALERT-   * 22140000
      *      BUILD AT THE CURRENT WS-ALERT-PTR POSITION, WITH THE     * 22150000
      *      LEADING BLANKS STRIPPED OFF.                              *22160000
      *                                                               * 22170000
      ***************************************************************** 22180000
       P9700-STRING-NUMBER.                                             22190000
           MOVE 1 TO WS-TRIM-SUB.                                       22200000
           PERFORM P9710-BUMP-NUM-TRIM THRU P9710-EXIT                  22210000
               UNTIL WS-EDIT-COUNT (WS-TRIM-SUB:1) NOT = SPACE.         22220000
           STRING WS-EDIT-COUNT (WS-TRIM-SUB:)  DELIMITED BY SIZE       22230000
               INTO WS-ALERT-BUILD                                      22240000
               WITH POINTER WS-ALERT-PTR.                               22250000
       P9700-EXIT.                                                      22260000
           EXIT.                                                        22270000
           EJECT                                                        22280000
      ***************************************************************** 22290000
      *    PARAGRAPH:  P9710-BUMP-NUM-TRIM                            * 22300000
      ***************************************************************** 22310000
       P9710-BUMP-NUM-TRIM.                                             22320000
           ADD 1 TO WS-TRIM-SUB.                                        22330000
       P9710-EXIT.                                                      22340000
           EXIT.                                                        22350000
           EJECT                                                        22360000
                                                                        22370000
