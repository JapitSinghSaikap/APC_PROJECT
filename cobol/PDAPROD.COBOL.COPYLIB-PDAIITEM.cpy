      ******************************************************************00010000
      * ORDER-ITEM DETAIL RECORD -- LINE SEQUENTIAL                   * 00020000
      *                                                                *00030000
      * ONE ENTRY PER LINE ITEM ON AN ORDER.  THE DETAIL FILE IS      * 00040000
      * SORTED BY PDAI-IT-ORDER-ID TO MATCH THE ORDER-HEADER FILE --  * 00050000
      * A CLASSIC HEADER/DETAIL MATCH PERFORMED IN P2010-MATCH-ITEMS. * 00060000
      ******************************************************************00070000
       01  PDAI-ITEM-RECORD.                                            00080000
           05  PDAI-IT-ORDER-ID                  PIC 9(06).             00090000
           05  FILLER REDEFINES PDAI-IT-ORDER-ID PIC X(06).             00100000
           05  PDAI-IT-PRODUCT-ID                PIC 9(06).             00110000
           05  PDAI-IT-QUANTITY                  PIC 9(05).             00120000
           05  PDAI-IT-UNIT-PRICE                PIC S9(10)V99.         00130000
