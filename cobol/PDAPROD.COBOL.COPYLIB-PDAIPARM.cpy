      ******************************************************************00010000
      *    PDAIS01 PARAMETER PASS AREA                                * 00020000
      *                                                                *00030000
      *    CALLING PROGRAM MOVES THIS GROUP TO THE FLAT LS-PDAIS01-   * 00040000
      *    PARMS FIELD BEFORE THE CALL AND MOVES IT BACK AFTERWARD TO * 00050000
      *    PICK UP PDAIS01-DELAYED-FLAG.                               *00060000
      *                                                                *00070000
      *    06/14/12 M OKAFOR REQ 7702 - BROKE EACH DATE OUT INTO ITS   *00080000
      *    OWN CCYY/MM/DD VIEW, WITH A CE/YR VIEW UNDER THE CCYY, SO   *00090000
      *    A CENTURY-ROLLOVER TEST CAN BE ADDED HERE LATER WITHOUT     *00100000
      *    RESHAPING THE PARM AREA AGAIN.                             *000110000
      ******************************************************************00120000
                                                                        00130000
       01  PDAIS01-PARMS.                                               00140000
           03  PDAIS01-RUN-DATE        PIC 9(08)   VALUE ZEROES.        00150000
MO7702     03  FILLER                  REDEFINES PDAIS01-RUN-DATE.      00160000
               05  PDAIS01-RD-CCYY     PIC 9(04).                       00170000
               05  FILLER              REDEFINES PDAIS01-RD-CCYY.       00180000
                   07  PDAIS01-RD-CE   PIC 99.                          00190000
                   07  PDAIS01-RD-YR   PIC 99.                          00200000
               05  PDAIS01-RD-MONTH    PIC 99.                          00210000
               05  PDAIS01-RD-DAY      PIC 99.                          00220000
           03  PDAIS01-EXPECTED-DATE   PIC 9(08)   VALUE ZEROES.        00230000
           03  FILLER                  REDEFINES PDAIS01-EXPECTED-DATE. 00240000
               05  PDAIS01-ED-CCYY     PIC 9(04).                       00250000
               05  FILLER              REDEFINES PDAIS01-ED-CCYY.       00260000
                   07  PDAIS01-ED-CE   PIC 99.                          00270000
                   07  PDAIS01-ED-YR   PIC 99.                          00280000
               05  PDAIS01-ED-MONTH    PIC 99.                          00290000
               05  PDAIS01-ED-DAY      PIC 99.                          00300000
           03  PDAIS01-ACTUAL-DATE     PIC 9(08)   VALUE ZEROES.        00310000
           03  FILLER                  REDEFINES PDAIS01-ACTUAL-DATE.   00320000
               05  PDAIS01-AD-CCYY     PIC 9(04).                       00330000
               05  FILLER              REDEFINES PDAIS01-AD-CCYY.       00340000
                   07  PDAIS01-AD-CE   PIC 99.                          00350000
                   07  PDAIS01-AD-YR   PIC 99.                          00360000
               05  PDAIS01-AD-MONTH    PIC 99.                          00370000
               05  PDAIS01-AD-DAY      PIC 99.                          00380000
           03  PDAIS01-DELAYED-FLAG    PIC X(01)   VALUE 'N'.           00390000
               88  PDAIS01-IS-DELAYED             VALUE 'Y'.            00400000
               88  PDAIS01-NOT-DELAYED            VALUE 'N'.            00410000
