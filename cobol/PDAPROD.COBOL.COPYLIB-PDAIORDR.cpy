      ******************************************************************00010000
      * ORDER HEADER RECORD -- LINE SEQUENTIAL                        * 00020000
      *                                                                *00030000
      * ONE ENTRY PER SALES/PURCHASE/TRANSFER ORDER.  READ ASCENDING  * 00040000
      * BY PDAI-OR-ID AND MATCHED AGAINST ITS ORDER-ITEM DETAIL LINES * 00050000
      * (PDAIITEM, SAME KEY) IN PARAGRAPH P2010-MATCH-ITEMS.  THE SAME* 00060000
      * LAYOUT, WITH UPDATED STATUS/TOTAL/DATES, IS WRITTEN TO THE    * 00070000
      * PROCESSED-ORDER OUTPUT FILE BY P2060-WRITE-ORDER.             * 00080000
      ******************************************************************00090000
       01  PDAI-ORDER-RECORD.                                           00100000
           05  PDAI-OR-ID                  PIC 9(06).                   00110000
           05  FILLER REDEFINES PDAI-OR-ID PIC X(06).                   00120000
           05  PDAI-OR-NUMBER              PIC X(16).                   00130000
           05  PDAI-OR-TYPE                PIC X(08).                   00140000
               88  PDAI-OR-PURCHASE            VALUE 'PURCHASE'.        00150000
               88  PDAI-OR-SALE                 VALUE 'SALE'.           00160000
               88  PDAI-OR-TRANSFER             VALUE 'TRANSFER'.       00170000
           05  PDAI-OR-STATUS              PIC X(09).                   00180000
               88  PDAI-OR-PENDING              VALUE 'PENDING'.        00190000
               88  PDAI-OR-CONFIRMED            VALUE 'CONFIRMED'.      00200000
               88  PDAI-OR-SHIPPED              VALUE 'SHIPPED'.        00210000
               88  PDAI-OR-DELIVERED            VALUE 'DELIVERED'.      00220000
               88  PDAI-OR-CANCELLED            VALUE 'CANCELLED'.      00230000
               88  PDAI-OR-DELAYED              VALUE 'DELAYED'.        00240000
           05  PDAI-OR-SUPPLIER-ID         PIC 9(04).                   00250000
           05  PDAI-OR-DATE                PIC 9(08).                   00260000
           05  PDAI-OR-DATE-R REDEFINES PDAI-OR-DATE.                   00270000
               10  PDAI-OR-DATE-CCYY       PIC 9(04).                   00280000
               10  PDAI-OR-DATE-MM         PIC 9(02).                   00290000
               10  PDAI-OR-DATE-DD         PIC 9(02).                   00300000
           05  PDAI-OR-EXPECTED-DATE       PIC 9(08).                   00310000
           05  PDAI-OR-ACTUAL-DATE         PIC 9(08).                   00320000
           05  PDAI-OR-TOTAL-AMOUNT        PIC S9(12)V99.               00330000
