      ******************************************************************00010000
      * PRODUCT MASTER RECORD -- LINE SEQUENTIAL                      * 00020000
      *                                                                *00030000
      * ONE ENTRY PER STOCKED PRODUCT.  KEYED ON PDAI-PR-ID, LOADED   * 00040000
      * ASCENDING BY PDAI-PR-ID INTO THE IN-MEMORY PRODUCT TABLE BY   * 00050000
      * PARAGRAPH P1200-LOAD-PRODUCTS IN PDAIB01.  THE SAME LAYOUT    * 00060000
      * IS USED FOR THE UPDATED PRODUCT MASTER WRITTEN AT END OF RUN. * 00070000
      ******************************************************************00080000
       01  PDAI-PRODUCT-RECORD.                                         00090000
           05  PDAI-PR-ID                  PIC 9(06).                   00100000
           05  FILLER REDEFINES PDAI-PR-ID PIC X(06).                   00110000
           05  PDAI-PR-NAME                PIC X(30).                   00120000
           05  PDAI-PR-SKU                 PIC X(10).                   00130000
           05  PDAI-PR-CATEGORY            PIC X(12).                   00140000
           05  PDAI-PR-WHSE-ID             PIC 9(04).                   00150000
           05  PDAI-PR-SUPPLIER-ID         PIC 9(04).                   00160000
           05  PDAI-PR-STOCK-QTY           PIC 9(07).                   00170000
           05  PDAI-PR-MIN-STOCK           PIC 9(07).                   00180000
           05  PDAI-PR-UNIT-PRICE          PIC S9(10)V99.               00190000
