      ******************************************************************00010000
      * INVENTORY MANAGEMENT BATCH REPORT -- PRINT LINE LAYOUTS       * 00020000
      *                                                                *00030000
      * 132-CHARACTER PRINT FILE.  COLUMN 1 OF EACH RECORD IS THE ASA * 00040000
      * CARRIAGE-CONTROL BYTE ('1' = NEW PAGE, ' ' = SINGLE SPACE,    * 00050000
      * '0' = DOUBLE SPACE), FOLLOWED BY THE PRINT LINE ITSELF.       * 00060000
      * BUILT BY PARAGRAPHS P6100 THRU P6730 IN PDAIB01.              * 00070000
      ******************************************************************00080000
                                                                        00090000
       01  WS-RPT-TITLE.                                                00100000
           05  FILLER              PIC X     VALUE '1'.                 00110000
           05  FILLER              PIC X(38) VALUE SPACES.              00120000
           05  FILLER              PIC X(34) VALUE                      00130000
               'INVENTORY MANAGEMENT BATCH REPORT'.                     00140000
           05  FILLER              PIC X(10) VALUE SPACES.              00150000
           05  FILLER              PIC X(11) VALUE 'RUN DATE: '.        00160000
           05  WS-RT-CCYY          PIC 9(04).                           00170000
           05  FILLER              PIC X     VALUE '-'.                 00180000
           05  WS-RT-MM            PIC 9(02).                           00190000
           05  FILLER              PIC X     VALUE '-'.                 00200000
           05  WS-RT-DD            PIC 9(02).                           00210000
           05  FILLER              PIC X(28) VALUE SPACES.              00220000
                                                                        00230000
       01  WS-RPT-SECT-HEAD.                                            00240000
           05  WS-RSH-CC           PIC X     VALUE '0'.                 00250000
           05  FILLER              PIC X(04) VALUE SPACES.              00260000
           05  WS-RSH-TEXT         PIC X(60) VALUE SPACES.              00270000
           05  FILLER              PIC X(67) VALUE SPACES.              00280000
                                                                        00290000
      ***                                                               00300000
      ***  SUMMARY BLOCK -- ONE LABELLED COUNT PER LINE                 00310000
      ***                                                               00320000
       01  WS-RPT-SUMM-COUNT.                                           00330000
           05  FILLER              PIC X     VALUE ' '.                 00340000
           05  FILLER              PIC X(06) VALUE SPACES.              00350000
           05  WS-RSC-LABEL        PIC X(36) VALUE SPACES.              00360000
           05  WS-RSC-VALUE        PIC ZZZ,ZZZ,ZZ9.                     00370000
           05  FILLER              PIC X(78) VALUE SPACES.              00380000
                                                                        00390000
      ***                                                               00400000
      ***  SUMMARY BLOCK -- ONE LABELLED MONEY AMOUNT PER LINE          00410000
      ***                                                               00420000
       01  WS-RPT-SUMM-AMOUNT.                                          00430000
           05  FILLER              PIC X     VALUE ' '.                 00440000
           05  FILLER              PIC X(06) VALUE SPACES.              00450000
           05  WS-RSA-LABEL        PIC X(36) VALUE SPACES.              00460000
           05  WS-RSA-VALUE        PIC Z,ZZZ,ZZZ,ZZ9.99.                00470000
           05  FILLER              PIC X(73) VALUE SPACES.              00480000
                                                                        00490000
      ***                                                               00500000
      ***  CATEGORY ANALYSIS DETAIL LINE                                00510000
      ***                                                               00520000
       01  WS-RPT-CATEGORY-LINE.                                        00530000
           05  FILLER              PIC X     VALUE ' '.                 00540000
           05  FILLER              PIC X(06) VALUE SPACES.              00550000
           05  WS-RCL-NAME         PIC X(12).                           00560000
           05  FILLER              PIC X(04) VALUE SPACES.              00570000
           05  WS-RCL-PRODUCTS     PIC ZZZ,ZZ9.                         00580000
           05  FILLER              PIC X(04) VALUE SPACES.              00590000
           05  WS-RCL-VALUE        PIC Z,ZZZ,ZZZ,ZZ9.99.                00600000
           05  FILLER              PIC X(82) VALUE SPACES.              00610000
       01  WS-RPT-CATEGORY-LINE-R REDEFINES WS-RPT-CATEGORY-LINE.       00620000
           05  FILLER              PIC X(07).                           00630000
           05  WS-RCLR-TOTAL-LIT   PIC X(23).                           00640000
           05  FILLER              PIC X(20).                           00650000
           05  FILLER              PIC X(82).                           00660000
                                                                        00670000
      ***                                                               00680000
      ***  ORDER / SUPPLIER STATUS-BREAKDOWN DETAIL LINE                00690000
      ***                                                               00700000
       01  WS-RPT-STATUS-LINE.                                          00710000
           05  FILLER              PIC X     VALUE ' '.                 00720000
           05  FILLER              PIC X(06) VALUE SPACES.              00730000
           05  WS-RSL-LABEL        PIC X(24) VALUE SPACES.              00740000
           05  WS-RSL-STATUS       PIC X(12) VALUE SPACES.              00750000
           05  FILLER              PIC X(04) VALUE SPACES.              00760000
           05  WS-RSL-COUNT        PIC ZZZ,ZZ9.                         00770000
           05  FILLER              PIC X(78) VALUE SPACES.              00780000
                                                                        00790000
      ***                                                               00800000
      ***  WAREHOUSE ANALYSIS DETAIL LINE                               00810000
      ***                                                               00820000
       01  WS-RPT-WHSE-LINE.                                            00830000
           05  FILLER              PIC X     VALUE ' '.                 00840000
           05  FILLER              PIC X(06) VALUE SPACES.              00850000
           05  WS-RWL-NAME         PIC X(30).                           00860000
           05  FILLER              PIC X(02) VALUE SPACES.              00870000
           05  WS-RWL-PRODUCTS     PIC ZZZ,ZZ9.                         00880000
           05  FILLER              PIC X(02) VALUE SPACES.              00890000
           05  WS-RWL-LOW-STOCK    PIC ZZZ,ZZ9.                         00900000
           05  FILLER              PIC X(02) VALUE SPACES.              00910000
           05  WS-RWL-PERCENT      PIC ZZ9.99.                          00920000
           05  FILLER              PIC X(02) VALUE SPACES.              00930000
           05  WS-RWL-VALUE        PIC Z,ZZZ,ZZZ,ZZ9.99.                00940000
           05  FILLER              PIC X(51) VALUE SPACES.              00950000
                                                                        00960000
      ***                                                               00970000
      ***  FREE-TEXT ALERT LINE -- LOW STOCK / PENDING / DELAYED /      00980000
      ***  SUPPLIER / WAREHOUSE ALERTS ALL SHARE THIS SHAPE             00990000
      ***                                                               01000000
       01  WS-RPT-ALERT-LINE.                                           01010000
           05  WS-RAL-CC           PIC X     VALUE ' '.                 01020000
           05  FILLER              PIC X(05) VALUE SPACES.              01030000
           05  WS-RAL-TEXT         PIC X(120).                          01040000
           05  FILLER              PIC X(06) VALUE SPACES.              01050000
