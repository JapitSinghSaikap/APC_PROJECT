       IDENTIFICATION DIVISION.                                         00010000
       PROGRAM-ID.    PDAIS01.                                          00020000
       AUTHOR.        R TILLMAN.                                        00030000
       INSTALLATION.  COMPUWARE CORPORATION.                            00040000
       DATE-WRITTEN.  03/14/88.                                         00050000
       DATE-COMPILED.                                                   00060000
       SECURITY.      PDA PRODUCTION - AUTHORIZED PERSONNEL ONLY.       00070000
      *                                                                 00080000
      ***************************************************************** 00090000
      *                 PRODUCT DEMONSTRATION APPLICATION (PDA)       * 00100000
      *                       COMPUWARE CORPORATION                   * 00110000
      *                                                               * 00120000
      * PROGRAM :   PDAIS01                                           * 00130000
      *                                                               * 00140000
      * FUNCTION:   PROGRAM PDAIS01 IS A CALLED SUBROUTINE THAT WILL  * 00150000
      *             ACCEPT A PARM FROM THE CALLING PROGRAM THAT       * 00160000
      *             CONTAINS THE RUN DATE, AN ORDER'S EXPECTED        * 00170000
      *             DELIVERY DATE, AND THE ORDER'S ACTUAL DELIVERY    * 00180000
      *             DATE.  THE PROGRAM WILL DETERMINE WHETHER THE     * 00190000
      *             ORDER IS A DELAYED ORDER AND RETURN THE DELAYED   * 00200000
      *             FLAG TO THE CALLING PROGRAM.                      * 00210000
      *                                                               * 00220000
      * FILES   :   NONE                                              * 00230000
      *                                                               * 00240000
      * CALLED BY:  PDAIB01 (ORDER PROCESSING ENGINE, P2040)          * 00250000
      *                                                               * 00260000
      ***************************************************************** 00270000
      *             PROGRAM CHANGE LOG                                * 00280000
      *             -------------------                               * 00290000
      *                                                               * 00300000
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00310000
      *  --------   --------------------  --------------------------  * 00320000
      *  03/14/88   R TILLMAN             INITIAL VERSION - SPLIT OFF * 00330000
      *                                   THE DATE COMPARE LOGIC THAT * 00340000
      *                                   USED TO BE INLINE IN PDAIB01* 00350000
      *                                   SO THE RULE CAN BE UNIT     * 00360000
      *                                   TESTED BY ITSELF.           * 00370000
      *  11/02/91   R TILLMAN             REQ 4471 - AN ORDER WITH NO * 00380000
      *                                   EXPECTED DATE (ZERO) CAN    * 00390000
      *                                   NEVER BE DELAYED.           * 00400000
      *  08/19/98   C NUNEZ                Y2K - PDAIS01-RUN-DATE AND * 00410000
      *                                   THE EXPECTED/ACTUAL DATES   * 00420000
      *                                   ARE ALREADY FULL CCYYMMDD   * 00430000
      *                                   FIELDS, SO THE NUMERIC      * 00440000
      *                                   COMPARE BELOW NEEDS NO      * 00450000
      *                                   WINDOWING CHANGE.  VERIFIED * 00460000
      *                                   AGAINST THE Y2K TEST PLAN.  * 00470000
      *  05/02/03   J KRUPA                REQ 5528 - A DELIVERED     * 00480000
      *                                   ORDER (ACTUAL DATE PRESENT) * 00490000
      *                                   IS NEVER DELAYED EVEN IF    * 00500000
      *                                   IT SHIPPED PAST THE         * 00510000
      *                                   EXPECTED DATE.              * 00520000
      *  06/14/12   M OKAFOR               REQ 7702 - NO CODE CHANGE  * 00530000
      *                                   HERE, BUT PDAIPARM NOW      * 00540000
      *                                   CARRIES A CCYY/MM/DD VIEW   * 00550000
      *                                   (AND A CE/YR VIEW UNDER     * 00560000
      *                                   THAT) OF EACH OF THE THREE  * 00570000
      *                                   DATES IN THIS PARM AREA.    * 00580000
      *                                                               * 00590000
      ***************************************************************** 00600000
           EJECT                                                        00610000
       ENVIRONMENT DIVISION.                                            00620000
       DATA DIVISION.                                                   00630000
           EJECT                                                        00640000
       WORKING-STORAGE SECTION.                                         00650000
      *                                                                 00660000
      ***************************************************************** 00670000
      *    77 LEVEL DATA ITEMS HERE  (SUBSCRIPTS, INDEXES ETC.)       * 00680000
      ***************************************************************** 00690000
       77  FILLER                  PIC X(12)  VALUE 'PDAIS01 WS:'.      00700000
           EJECT                                                        00710000
           COPY PDAIPARM.                                               00720000
           EJECT                                                        00730000
       LINKAGE SECTION.                                                 00740000
      *                                                                 00750000
       01  LS-PDAIS01-PARMS            PIC X(25).                       00760000
      *                                                                 00770000
      ***************************************************************** 00780000
      *    P R O C E D U R E    D I V I S I O N                       * 00790000
      ***************************************************************** 00800000
      *                                                                 00810000
       PROCEDURE DIVISION USING LS-PDAIS01-PARMS.                       00820000
      *                                                                 00830000
       P00000-MAINLINE.                                                 00840000
      *                                                                 00850000
           MOVE LS-PDAIS01-PARMS      TO PDAIS01-PARMS.                 00860000
           MOVE 'N'                   TO PDAIS01-DELAYED-FLAG.          00870000
      *                                                                 00880000
      ***************************************************************** 00890000
      *    REQ 5528 - ALREADY DELIVERED IS NEVER DELAYED              * 00900000
      ***************************************************************** 00910000
      *                                                                 00920000
           IF PDAIS01-ACTUAL-DATE     NOT = ZEROES                      00930000
               GO TO P00000-EXIT.                                       00940000
      *                                                                 00950000
      ***************************************************************** 00960000
      *    REQ 4471 - NO EXPECTED DATE MEANS NO DELAY TEST APPLIES    * 00970000
      ***************************************************************** 00980000
      *                                                                 00990000
           IF PDAIS01-EXPECTED-DATE   = ZEROES                          01000000
               GO TO P00000-EXIT.                                       01010000
      *                                                                 01020000
      ***************************************************************** 01030000
      *    RUN DATE AFTER THE EXPECTED DATE, STILL UNDELIVERED --     * 01040000
      *    ORDER IS DELAYED                                           * 01050000
      ***************************************************************** 01060000
      *                                                                 01070000
           IF PDAIS01-RUN-DATE        > PDAIS01-EXPECTED-DATE           01080000
               MOVE 'Y'                TO PDAIS01-DELAYED-FLAG.         01090000
      *                                                                 01100000
       P00000-EXIT.                                                     01110000
           MOVE PDAIS01-PARMS         TO LS-PDAIS01-PARMS.              01120000
           GOBACK.                                                      01130000
