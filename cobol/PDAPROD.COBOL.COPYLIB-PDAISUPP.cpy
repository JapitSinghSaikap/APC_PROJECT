      ******************************************************************00010000
      * SUPPLIER MASTER RECORD -- LINE SEQUENTIAL                     * 00020000
      *                                                                *00030000
      * ONE ENTRY PER SUPPLIER.  KEYED ON PDAI-SU-ID, LOADED ASCENDING* 00040000
      * BY PDAI-SU-ID INTO THE IN-MEMORY SUPPLIER TABLE BY PARAGRAPH  * 00050000
      * P1100-LOAD-SUPPLIERS IN PDAIB01.  PDAI-SU-REFERENCED IS SET   * 00060000
      * ON (NOT PART OF THE INPUT RECORD) WHEN A LOADED PRODUCT CITES * 00070000
      * THIS SUPPLIER, FOR THE RELIABLE-SUPPLIER TEST IN P4000.       * 00080000
      ******************************************************************00090000
       01  PDAI-SUPPLIER-RECORD.                                        00100000
           05  PDAI-SU-ID                  PIC 9(04).                   00110000
           05  FILLER REDEFINES PDAI-SU-ID PIC X(04).                   00120000
           05  PDAI-SU-NAME                PIC X(30).                   00130000
           05  PDAI-SU-EMAIL               PIC X(30).                   00140000
           05  PDAI-SU-PHONE               PIC X(15).                   00150000
           05  PDAI-SU-CITY                PIC X(15).                   00160000
           05  PDAI-SU-STATUS              PIC X(09).                   00170000
               88  PDAI-SU-ACTIVE               VALUE 'ACTIVE'.         00180000
               88  PDAI-SU-INACTIVE             VALUE 'INACTIVE'.       00190000
               88  PDAI-SU-SUSPENDED            VALUE 'SUSPENDED'.      00200000
